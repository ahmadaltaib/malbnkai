      ******************************************************************00000010
      *    COPYBOOK:  KYCRESP1                                        *00000020
      *    RECORD LAYOUT FOR CHECK-RESPONSE-IN, PLUS THE IN-MEMORY     *00000030
      *    LOOKUP TABLE KYC100 BUILDS FROM IT AT START OF RUN.         *00000040
      *    STANDS IN FOR THE EXTERNAL VERIFICATION-SERVICE CALL -      *00000050
      *    ZERO OR ONE RESPONSE PER CUSTOMER PER CHECK TYPE.  KEYED    00000060
      *    BY (RESP-CUST-ID, RESP-CHECK-TYPE), BUT THE FILE HAS NO     *00000070
      *    ISAM/KEYED ORGANIZATION SO THE MATCH IS DONE BY TABLE       *00000080
      *    SEARCH AFTER A ONE-TIME SEQUENTIAL LOAD - SEE KYCRTBL1 FOR  *00000090
      *    THE TABLE ITSELF.                                           00000095
      ******************************************************************00000100
      *    CHANGE LOG                                                 *00000110
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                      *00000120
      *    --------  ----  --------  -------------------------------- *00000130
      *    20/03/02  RFT   C19010    ORIGINAL COPYBOOK                 00000140
      *    23/06/28  DSM   C23655    TABLE SIZE BUMPED TO 8000 ENTRIES *00000150
      *                              AFTER THE OVERNIGHT RUN ABENDED   00000160
      *                              ON A LARGE CUSTOMER FILE          00000170
      ******************************************************************00000180
       01  CHECK-RESPONSE-RECORD.                                      00000190
           05  RESP-CUST-ID                PIC X(10).                  00000200
           05  RESP-CHECK-TYPE              PIC X(12).                 00000210
           05  RESP-SERVICE-SUCCESS         PIC X(01).                 00000220
               88  RESP-SERVICE-OK                    VALUE 'Y'.       00000230
               88  RESP-SERVICE-FAILED                VALUE 'N'.       00000240
           05  RESP-HTTP-STATUS             PIC 9(03).                 00000250
           05  RESP-STATUS                  PIC X(10).                 00000260
           05  RESP-CONFIDENCE              PIC 9(03).                 00000270
           05  RESP-SIMILARITY              PIC 9(03).                 00000280
           05  RESP-MATCH-COUNT             PIC 9(03).                 00000290
           05  RESP-REASON-1                PIC X(60).                 00000300
           05  RESP-REASON-2                PIC X(60).                 00000310
           05  FILLER                       PIC X(25).                 00000320
