   CBL DATA(24)                                                         00000010
       IDENTIFICATION DIVISION.                                         00000020
       PROGRAM-ID.    KYC120.                                           00000030
       AUTHOR.        R FENTRESS TERRY.                                 00000040
       INSTALLATION.  RETAIL BANKING SYSTEMS - COMPLIANCE UNIT.         00000050
       DATE-WRITTEN.  03/02/20.                                         00000060
       DATE-COMPILED.                                                   00000070
       SECURITY.      COMPLIANCE - RESTRICTED - SEE KYCPARM1 BEFORE     00000080
                      CHANGING EITHER THRESHOLD BELOW.                  00000090
      *------------------------PROGRAM PURPOSE-------------------------*00000100
      *                                                                *00000110
      *  PROGRAM TITLE: KYC120 - BIOMETRIC VERIFICATION CLIENT         *00000120
      *  PROGRAM TEXT:  FACE_MATCH CHECK.  CALLED BY KYC100 ONCE PER   *00000130
      *                 CUSTOMER WHEN FACE_MATCH IS IN THE CUSTOMER'S  *00000140
      *                 CHECK LIST.  UNLIKE ID_DOCUMENT AND ADDRESS,   *00000150
      *                 THIS CHECK HAS NO FRONT-END GATE - IT GOES     *00000160
      *                 STRAIGHT TO THE SERVICE RESPONSE AND TESTS     *00000170
      *                 BOTH CONFIDENCE AND SIMILARITY AGAINST THEIR   *00000180
      *                 OWN THRESHOLDS.                                *00000190
      *--------------------COMPILATION OPTIONS-------------------------*00000200
      *  COBOL II                                                     * 00000210
      *----------------------------------------------------------------*00000220
      *    CHANGE LOG                                                  *00000230
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                       *00000240
      *    --------  ----  --------  --------------------------------- *00000250
      *    20/03/02  RFT   C19010    ORIGINAL PROGRAM                  *00000260
      *    20/11/30  RFT   C19310    BOTH LOW-CONFIDENCE AND LOW-      *00000270
      *                              SIMILARITY REASONS CAN NOW FIRE   *00000280
      *                              ON THE SAME RESULT - BEFORE THIS  *00000290
      *                              ONLY ONE REASON WAS EVER SET      *00000300
      *    99/01/08  DSM   Y2K0055   NO DATE FIELDS IN THIS PROGRAM -  *00000310
      *                              CONFIRMED NOT IN SCOPE FOR THE    *00000320
      *                              Y2K REMEDIATION PASS, LOGGED HERE *00000330
      *                              FOR THE AUDIT TRAIL ONLY          *00000340
      *    21/05/06  MKB   C20940    ADDED TRACE DISPLAY UNDER UPSI-0  *00000350
      *----------------------------------------------------------------*00000360
                                                                        00000370
       ENVIRONMENT DIVISION.                                            00000380
       CONFIGURATION SECTION.                                           00000390
       SOURCE-COMPUTER.        IBM-370.                                 00000400
       OBJECT-COMPUTER.        IBM-370.                                 00000410
       SPECIAL-NAMES.                                                   00000420
           C01 IS TOP-OF-FORM                                           00000430
           CLASS KYC-DIGIT-CLASS IS '0' THRU '9'                        00000440
           UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON           00000450
                                      OFF STATUS IS WS-TRACE-OFF.       00000460
                                                                        00000470
       DATA DIVISION.                                                   00000480
       WORKING-STORAGE SECTION.                                         00000490
       01  WS-WORK-AREA.                                                00000500
           05  WS-TRACE-ON               PIC X(01) VALUE 'Y'.           00000510
           05  WS-TRACE-OFF              PIC X(01) VALUE 'N'.           00000520
           05  WS-LOW-CONF-SW            PIC X(01) VALUE 'N'.           00000530
               88  WS-LOW-CONFIDENCE                VALUE 'Y'.          00000540
           05  WS-LOW-SIM-SW             PIC X(01) VALUE 'N'.           00000550
               88  WS-LOW-SIMILARITY                VALUE 'Y'.          00000560
           05  WS-REASON-CNT             PIC 9(1) COMP VALUE ZERO.      00000570
           05  WS-CONF-DISPLAY           PIC ZZ9.                       00000580
           05  WS-SIM-DISPLAY            PIC ZZ9.                       00000590
           05  WS-THRESH-DISPLAY         PIC ZZ9.                       00000600
           05  WS-HTTP-DISPLAY           PIC ZZ9.                       00000610
           05  WS-REASON-WORK.                                          00000620
               10  WS-REASON-TEXT        PIC X(40) VALUE SPACES.        00000630
               10  FILLER                PIC X(20) VALUE SPACES.        00000640
           05  WS-REASON-WORK-A REDEFINES WS-REASON-WORK PIC X(60).     00000650
           05  WS-REASON-WORK2.                                         00000660
               10  WS-REASON2-TEXT       PIC X(40) VALUE SPACES.        00000670
               10  FILLER                PIC X(20) VALUE SPACES.        00000680
           05  WS-REASON-WORK2-A REDEFINES WS-REASON-WORK2 PIC X(60).   00000690
           05  WS-MSG-SEP                PIC X(03) VALUE SPACES.        00000700
           05  WS-MSG-SEP-A REDEFINES WS-MSG-SEP PIC X(03).             00000710
           05  FILLER                    PIC X(20).                     00000720
                                                                        00000730
       LINKAGE SECTION.                                                 00000740
       COPY KYCLINK1.                                                   00000750
                                                                        00000760
       PROCEDURE DIVISION USING KYL-CHECK-AREA.                         00000770
      *----------------------------------------------------------------*00000780
      *    MAINLINE                                                    *00000790
      *----------------------------------------------------------------*00000800
       0010-CHECK-FACE-MATCH.                                           00000810
           MOVE SPACES TO KYL-OUT-STATUS.                               00000820
           MOVE SPACES TO KYL-OUT-REASON-1.                             00000830
           MOVE SPACES TO KYL-OUT-REASON-2.                             00000840
           MOVE ZERO   TO KYL-OUT-CONFIDENCE.                           00000850
           IF NOT KYL-RESP-FOUND                                        00000860
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00000870
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00000880
               MOVE 'Service error' TO KYL-OUT-REASON-1                 00000890
           ELSE                                                         00000900
           IF KYL-RESP-SERVICE-SUCCESS = 'N'                            00000910
               PERFORM 0115-BUILD-SERVICE-ERROR THRU 0115-EXIT          00000920
           ELSE                                                         00000930
               PERFORM 0120-APPLY-DUAL-THRESHOLD THRU 0120-EXIT         00000940
           END-IF END-IF.                                               00000950
           IF WS-TRACE-SWITCH                                           00000960
               DISPLAY 'KYC120 ' KYL-CUST-ID ' RESULT=' KYL-OUT-STATUS  00000970
           END-IF.                                                      00000980
           GOBACK.                                                      00000990
                                                                        00001000
      *----------------------------------------------------------------*00001010
      *    0115  SERVICE CALL FAILED - MANUAL_REVIEW, NEVER FAIL       *00001020
      *----------------------------------------------------------------*00001030
       0115-BUILD-SERVICE-ERROR.                                        00001040
           MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS.                      00001050
           MOVE ZERO            TO KYL-OUT-CONFIDENCE.                  00001060
           MOVE KYL-RESP-HTTP-STATUS TO WS-HTTP-DISPLAY.                00001070
           STRING 'Service returned error: ' WS-HTTP-DISPLAY            00001080
                  DELIMITED BY SIZE INTO WS-REASON-WORK-A.              00001090
           MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1.                   00001100
       0115-EXIT.                                                       00001110
           EXIT.                                                        00001120
                                                                        00001130
      *----------------------------------------------------------------*00001140
      *    0120  DUAL-THRESHOLD RULE - CONFIDENCE AND SIMILARITY ARE   *00001150
      *          TESTED INDEPENDENTLY; EITHER OR BOTH REASONS CAN FIRE *00001160
      *          (C19310).                                             *00001170
      *----------------------------------------------------------------*00001180
       0120-APPLY-DUAL-THRESHOLD.                                       00001190
           MOVE KYL-RESP-CONFIDENCE TO KYL-OUT-CONFIDENCE.              00001200
           IF KYL-RESP-STATUS = 'FAIL      '                            00001210
               MOVE 'FAIL         '     TO KYL-OUT-STATUS               00001220
               MOVE 'Face match failed' TO KYL-OUT-REASON-1             00001230
           ELSE                                                         00001240
           IF KYL-RESP-CONFIDENCE > KYL-BIO-CONF-THRESHOLD AND          00001250
              KYL-RESP-SIMILARITY > KYL-BIO-SIM-THRESHOLD               00001260
               MOVE 'PASS         ' TO KYL-OUT-STATUS                   00001270
           ELSE                                                         00001280
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00001290
               MOVE ZERO TO WS-REASON-CNT                               00001300
               MOVE 'N' TO WS-LOW-CONF-SW                               00001310
               MOVE 'N' TO WS-LOW-SIM-SW                                00001320
               IF KYL-RESP-CONFIDENCE <= KYL-BIO-CONF-THRESHOLD         00001330
                   MOVE 'Y' TO WS-LOW-CONF-SW                           00001340
               END-IF                                                   00001350
               IF KYL-RESP-SIMILARITY <= KYL-BIO-SIM-THRESHOLD          00001360
                   MOVE 'Y' TO WS-LOW-SIM-SW                            00001370
               END-IF                                                   00001380
               PERFORM 0125-BUILD-LOW-REASONS THRU 0125-EXIT            00001390
           END-IF END-IF.                                               00001400
       0120-EXIT.                                                       00001410
           EXIT.                                                        00001420
                                                                        00001430
      *----------------------------------------------------------------*00001440
      *    0125  BUILD UP TO TWO LOW-SCORE REASONS                    * 00001450
      *----------------------------------------------------------------*00001460
       0125-BUILD-LOW-REASONS.                                          00001470
           IF WS-LOW-CONFIDENCE                                         00001480
               MOVE KYL-RESP-CONFIDENCE    TO WS-CONF-DISPLAY           00001490
               MOVE KYL-BIO-CONF-THRESHOLD TO WS-THRESH-DISPLAY         00001500
               STRING 'Low confidence score (' WS-CONF-DISPLAY          00001510
                      '% <= ' WS-THRESH-DISPLAY '%)'                    00001520
                      DELIMITED BY SIZE INTO WS-REASON-WORK-A           00001530
               MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1                00001540
               ADD 1 TO WS-REASON-CNT                                   00001550
           END-IF.                                                      00001560
           IF WS-LOW-SIMILARITY                                         00001570
               MOVE KYL-RESP-SIMILARITY   TO WS-SIM-DISPLAY             00001580
               MOVE KYL-BIO-SIM-THRESHOLD TO WS-THRESH-DISPLAY          00001590
               STRING 'Low similarity score (' WS-SIM-DISPLAY           00001600
                      '% <= ' WS-THRESH-DISPLAY '%)'                    00001610
                      DELIMITED BY SIZE INTO WS-REASON-WORK2-A          00001620
               IF WS-REASON-CNT > ZERO                                  00001630
                   MOVE WS-REASON-WORK2-A TO KYL-OUT-REASON-2           00001640
               ELSE                                                     00001650
                   MOVE WS-REASON-WORK2-A TO KYL-OUT-REASON-1           00001660
               END-IF                                                   00001670
           END-IF.                                                      00001680
       0125-EXIT.                                                       00001690
           EXIT.                                                        00001700
