   CBL DATA(24)                                                         00000010
       IDENTIFICATION DIVISION.                                         00000020
       PROGRAM-ID.    KYC100.                                           00000030
       AUTHOR.        R FENTRESS TERRY.                                 00000040
       INSTALLATION.  RETAIL BANKING SYSTEMS - COMPLIANCE UNIT.         00000050
       DATE-WRITTEN.  03/02/20.                                         00000060
       DATE-COMPILED.                                                   00000070
       SECURITY.      COMPLIANCE - RESTRICTED - SEE DATA SECURITY       00000080
                      OFFICER BEFORE CHANGING ANY THRESHOLD OR          00000090
                      DECISION RULE IN THIS PROGRAM OR ITS CALLED       00000100
                      SUBPROGRAMS.                                      00000110
      *------------------------PROGRAM PURPOSE-------------------------*00000120
      *                                                                *00000130
      *  PROGRAM TITLE: KYC100 - VERIFICATION ORCHESTRATOR             *00000140
      *  PROGRAM TEXT:  NIGHTLY eKYC BATCH DRIVER.  READS ONE          *00000150
      *                 CUSTOMER-IN RECORD PER CUSTOMER, LOADS THE     *00000160
      *                 VERIFICATION-SERVICE RESPONSE FILE INTO A      *00000170
      *                 TABLE ONCE, RUNS THE REQUESTED CHECKS BY       *00000180
      *                 CALLING KYC110/KYC120/KYC130/KYC140, PASSES    *00000190
      *                 THE RESULTS TO THE DECISION ENGINE KYC150,     *00000200
      *                 AND WRITES ONE KYC-DECISION-RECORD PER         *00000210
      *                 CUSTOMER TO DECISION-OUT.                      *00000220
      *--------------------COMPILATION OPTIONS-------------------------*00000230
      *  COBOL II                                                      *00000240
      *----------------------------------------------------------------*00000250
      *    CHANGE LOG                                                  *00000260
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                       *00000270
      *    --------  ----  --------  --------------------------------- *00000280
      *    20/03/02  RFT   C19010    ORIGINAL PROGRAM - REPLACES THE   *00000290
      *                              OLD ON-LINE CALL-OUT CLIENT WITH  *00000300
      *                              A STRAIGHT BATCH RUN              *00000310
      *    20/07/11  RFT   C19188    FIXED CHECK LIST DEFAULT - BLANK  *00000320
      *                              CUST-VERIF-TYPES NOW RUNS ALL     *00000330
      *                              FOUR CHECKS, NOT JUST THE FIRST   *00000340
      *    21/05/06  MKB   C20940    ADDED TRACE DISPLAYS UNDER UPSI-0 *00000350
      *                              FOR THE COMPLIANCE AUDIT REQUEST  *00000360
      *    22/11/14  KPL   C22488    PASS VALIDITY WINDOW THROUGH TO   *00000370
      *                              KYC130 INSTEAD OF HARD CODING IT  *00000380
      *    98/11/02  DSM   Y2K0041   CENTURY WINDOW ADDED TO RUN DATE  *00000390
      *                              ACCEPT - COMPLIANCE WOULD NOT     *00000400
      *                              SIGN OFF ON A 2-DIGIT YEAR GOING  *00000410
      *                              INTO THE YEAR 2000                *00000420
      *    24/01/19  DSM   C24017    CARRY PER-CHECK RESULT OUT TO     *00000430
      *                              DECISION-OUT SO DOWNSTREAM DOES   *00000440
      *                              NOT HAVE TO RE-DERIVE IT          *00000450
      *    23/06/28  DSM   C23655    RESPONSE TABLE SIZE BUMPED TO     *00000460
      *                              8000 AFTER OVERNIGHT RUN ABENDED  *00000470
      *----------------------------------------------------------------*00000480
                                                                        00000490
       ENVIRONMENT DIVISION.                                            00000500
       CONFIGURATION SECTION.                                           00000510
       SOURCE-COMPUTER.        IBM-370.                                 00000520
       OBJECT-COMPUTER.        IBM-370.                                 00000530
       SPECIAL-NAMES.                                                   00000540
           C01 IS TOP-OF-FORM                                           00000550
           CLASS KYC-CHECK-CODE-CLASS IS 'A' THRU 'Z'                   00000560
           UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON           00000570
                                      OFF STATUS IS WS-TRACE-OFF.       00000580
       INPUT-OUTPUT SECTION.                                            00000590
       FILE-CONTROL.                                                    00000600
           SELECT CUSTOMER-IN      ASSIGN TO CUSTIN                     00000610
                  FILE STATUS IS WS-CUSTIN-STATUS.                      00000620
           SELECT CHECK-RESPONSE-IN ASSIGN TO RESPIN                    00000630
                  FILE STATUS IS WS-RESPIN-STATUS.                      00000640
           SELECT DECISION-OUT     ASSIGN TO DECOUT                     00000650
                  FILE STATUS IS WS-DECOUT-STATUS.                      00000660
                                                                        00000670
       DATA DIVISION.                                                   00000680
       FILE SECTION.                                                    00000690
       FD  CUSTOMER-IN                                                  00000700
           RECORDING MODE IS F                                          00000710
           LABEL RECORDS ARE STANDARD.                                  00000720
           COPY KYCCUST1.                                               00000730
       FD  CHECK-RESPONSE-IN                                            00000740
           RECORDING MODE IS F                                          00000750
           LABEL RECORDS ARE STANDARD.                                  00000760
           COPY KYCRESP1.                                               00000770
       FD  DECISION-OUT                                                 00000780
           RECORDING MODE IS F                                          00000790
           LABEL RECORDS ARE STANDARD.                                  00000800
           COPY KYCDEC01.                                               00000810
                                                                        00000820
       WORKING-STORAGE SECTION.                                         00000830
       01  WS-WORK-AREA.                                                00000840
           05  WS-CUSTIN-STATUS          PIC X(02) VALUE '00'.          00000850
           05  WS-RESPIN-STATUS          PIC X(02) VALUE '00'.          00000860
           05  WS-DECOUT-STATUS          PIC X(02) VALUE '00'.          00000870
           05  WS-CUST-EOF-SW            PIC X(01) VALUE 'N'.           00000880
               88  WS-CUST-EOF                     VALUE 'Y'.           00000890
           05  WS-RESP-EOF-SW            PIC X(01) VALUE 'N'.           00000900
               88  WS-RESP-EOF                     VALUE 'Y'.           00000910
           05  WS-CUST-SEQ               PIC 9(8) COMP VALUE ZERO.      00000920
           05  WS-RESP-LOAD-CNT          PIC 9(4) COMP VALUE ZERO.      00000930
           05  WS-TRACE-ON               PIC X(01) VALUE 'Y'.           00000940
           05  WS-TRACE-OFF              PIC X(01) VALUE 'N'.           00000950
      *                       --- RUN DATE WORK AREA ---                00000960
           05  WS-RUN-DATE-YYMMDD        PIC 9(06) VALUE ZERO.          00000970
           05  WS-RUN-DATE-YY            REDEFINES WS-RUN-DATE-YYMMDD.  00000980
               10  WS-RD-YY              PIC 9(02).                     00000990
               10  WS-RD-MM              PIC 9(02).                     00001000
               10  WS-RD-DD              PIC 9(02).                     00001010
           05  WS-RUN-DATE-CCYYMMDD      PIC 9(08) COMP VALUE ZERO.     00001020
           05  WS-RUN-DATE-CC            PIC 9(02) VALUE ZERO.          00001030
           05  WS-RUN-DATE-TEXT.                                        00001040
               10  WS-RDT-CCYY           PIC 9(04).                     00001050
               10  FILLER                PIC X(01) VALUE '-'.           00001060
               10  WS-RDT-MM             PIC 9(02).                     00001070
               10  FILLER                PIC X(01) VALUE '-'.           00001080
               10  WS-RDT-DD             PIC 9(02).                     00001090
      *                       --- CHECK LIST WORK AREA ---              00001100
           05  WS-VERIF-TYPES-WORK       PIC X(40).                     00001110
           05  WS-CHECK-LIST-CNT         PIC 9(1) COMP VALUE ZERO.      00001120
           05  WS-CHECK-LIST-TBL.                                       00001130
               10  WS-CHECK-LIST OCCURS 4 TIMES                         00001140
                             INDEXED BY WS-CHECK-IX  PIC X(12).         00001150
           05  WS-UNSTR-PTR              PIC 9(2) COMP VALUE ZERO.      00001160
      *                       --- CORRELATION ID WORK AREA ---          00001170
           05  WS-CORR-ALPHABET.                                        00001180
               10  FILLER PIC X(36)                                     00001190
                   VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.        00001200
           05  WS-CORR-ALPHABET-TBL REDEFINES WS-CORR-ALPHABET.         00001210
               10  WS-CORR-CHAR OCCURS 36 TIMES                         00001220
                             INDEXED BY WS-CORR-IX PIC X(01).           00001230
           05  WS-CORR-SEED              PIC 9(8) COMP VALUE ZERO.      00001240
           05  WS-CORR-WORK              PIC 9(8) COMP VALUE ZERO.      00001250
           05  WS-CORR-REM               PIC 9(2) COMP VALUE ZERO.      00001260
           05  WS-CORR-POS               PIC 9(2) COMP VALUE ZERO.      00001270
           05  WS-TIME-NOW               PIC 9(08) VALUE ZERO.          00001280
      *                       --- DECISION SLOT WORK AREA ---           00001290
           05  WS-RESULT-IX              PIC 9(1) COMP VALUE ZERO.      00001300
           05  WS-SLOT-IX                PIC 9(1) COMP VALUE ZERO.      00001310
           05  WS-FIXED-CHECK-NAMES.                                    00001320
               10  WS-FIXED-CHECK OCCURS 4 TIMES PIC X(12).             00001330
           05  WS-RUN-DATE-CCYYMMDD-X REDEFINES                         00001340
                   WS-RUN-DATE-CCYYMMDD     PIC X(08).                  00001350
           05  FILLER                    PIC X(20).                     00001360
                                                                        00001370
           COPY KYCRTBL1.                                               00001380
           COPY KYCVRES1.                                               00001390
           COPY KYCPARM1.                                               00001400
           COPY KYCLINK1.                                               00001410
                                                                        00001420
       PROCEDURE DIVISION.                                              00001430
      *----------------------------------------------------------------*00001440
      *    MAINLINE                                                    *00001450
      *----------------------------------------------------------------*00001460
       0010-BEGIN-PROGRAM.                                              00001470
           MOVE 'ID_DOCUMENT ' TO WS-FIXED-CHECK (1).                   00001480
           MOVE 'FACE_MATCH  ' TO WS-FIXED-CHECK (2).                   00001490
           MOVE 'ADDRESS     ' TO WS-FIXED-CHECK (3).                   00001500
           MOVE 'SANCTIONS   ' TO WS-FIXED-CHECK (4).                   00001510
           PERFORM 0020-OPEN-FILES THRU 0020-EXIT.                      00001520
           PERFORM 0030-SET-RUN-DATE THRU 0030-EXIT.                    00001530
           PERFORM 0050-LOAD-RESPONSE-TABLE THRU 0050-EXIT.             00001540
           PERFORM 0060-READ-CUSTOMER THRU 0060-EXIT.                   00001550
           PERFORM 0100-PROCESS-ONE-CUSTOMER THRU 0100-EXIT             00001560
                   UNTIL WS-CUST-EOF.                                   00001570
           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.                     00001580
           IF WS-TRACE-SWITCH                                           00001590
               DISPLAY 'KYC100 PROCESSED ' WS-CUST-SEQ ' CUSTOMERS'     00001600
           END-IF.                                                      00001610
           STOP RUN.                                                    00001620
       0010-EXIT.                                                       00001630
           EXIT.                                                        00001640
                                                                        00001650
      *----------------------------------------------------------------*00001660
      *    0020  OPEN FILES                                            *00001670
      *----------------------------------------------------------------*00001680
       0020-OPEN-FILES.                                                 00001690
           OPEN INPUT CUSTOMER-IN.                                      00001700
           IF WS-CUSTIN-STATUS NOT = '00'                               00001710
               DISPLAY 'KYC100 CUSTOMER-IN OPEN ERROR - STATUS '        00001720
                        WS-CUSTIN-STATUS                                00001730
               MOVE 16 TO RETURN-CODE                                   00001740
               GO TO 0020-EXIT                                          00001750
           END-IF.                                                      00001760
           OPEN OUTPUT DECISION-OUT.                                    00001770
           IF WS-DECOUT-STATUS NOT = '00'                               00001780
               DISPLAY 'KYC100 DECISION-OUT OPEN ERROR - STATUS '       00001790
                        WS-DECOUT-STATUS                                00001800
               MOVE 16 TO RETURN-CODE                                   00001810
           END-IF.                                                      00001820
       0020-EXIT.                                                       00001830
           EXIT.                                                        00001840
                                                                        00001850
      *----------------------------------------------------------------*00001860
      *    0030  SET RUN DATE - Y2K0041 CENTURY WINDOW                 *00001870
      *----------------------------------------------------------------*00001880
       0030-SET-RUN-DATE.                                               00001890
           ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                         00001900
           IF WS-RD-YY < 50                                             00001910
               MOVE 20 TO WS-RUN-DATE-CC                                00001920
           ELSE                                                         00001930
               MOVE 19 TO WS-RUN-DATE-CC                                00001940
           END-IF.                                                      00001950
           MOVE WS-RD-MM TO WS-RDT-MM.                                  00001960
           MOVE WS-RD-DD TO WS-RDT-DD.                                  00001970
           COMPUTE WS-RDT-CCYY = WS-RUN-DATE-CC * 100 + WS-RD-YY.       00001980
           COMPUTE WS-RUN-DATE-CCYYMMDD =                               00001990
                   WS-RDT-CCYY * 10000 + WS-RD-MM * 100 + WS-RD-DD.     00002000
       0030-EXIT.                                                       00002010
           EXIT.                                                        00002020
                                                                        00002030
      *----------------------------------------------------------------*00002040
      *    0050  LOAD CHECK-RESPONSE-IN INTO KYR-RESPONSE-TABLE        *00002050
      *          ONE SEQUENTIAL PASS AT START OF RUN - SEE KYCRTBL1    *00002060
      *----------------------------------------------------------------*00002070
       0050-LOAD-RESPONSE-TABLE.                                        00002080
           MOVE ZERO TO KYR-ENTRY-COUNT.                                00002090
           OPEN INPUT CHECK-RESPONSE-IN.                                00002100
           IF WS-RESPIN-STATUS NOT = '00'                               00002110
               DISPLAY 'KYC100 CHECK-RESPONSE-IN OPEN ERROR - STATUS '  00002120
                        WS-RESPIN-STATUS                                00002130
               MOVE 16 TO RETURN-CODE                                   00002140
               GO TO 0050-EXIT                                          00002150
           END-IF.                                                      00002160
           PERFORM 0055-READ-RESPONSE THRU 0055-EXIT.                   00002170
           PERFORM 0057-STORE-RESPONSE THRU 0057-EXIT                   00002180
                   UNTIL WS-RESP-EOF.                                   00002190
           CLOSE CHECK-RESPONSE-IN.                                     00002200
           IF WS-TRACE-SWITCH                                           00002210
               DISPLAY 'KYC100 LOADED ' KYR-ENTRY-COUNT ' RESPONSES'    00002220
           END-IF.                                                      00002230
       0050-EXIT.                                                       00002240
           EXIT.                                                        00002250
                                                                        00002260
       0055-READ-RESPONSE.                                              00002270
           READ CHECK-RESPONSE-IN                                       00002280
               AT END                                                   00002290
                   MOVE 'Y' TO WS-RESP-EOF-SW                           00002300
               NOT AT END                                               00002310
                   ADD 1 TO WS-RESP-LOAD-CNT                            00002320
           END-READ.                                                    00002330
       0055-EXIT.                                                       00002340
           EXIT.                                                        00002350
                                                                        00002360
       0057-STORE-RESPONSE.                                             00002370
           ADD 1 TO KYR-ENTRY-COUNT.                                    00002380
           SET KYR-NDX TO KYR-ENTRY-COUNT.                              00002390
           MOVE RESP-CUST-ID          TO KYR-CUST-ID (KYR-NDX).         00002400
           MOVE RESP-CHECK-TYPE       TO KYR-CHECK-TYPE (KYR-NDX).      00002410
           MOVE RESP-SERVICE-SUCCESS  TO KYR-SERVICE-SUCCESS (KYR-NDX). 00002420
           MOVE RESP-HTTP-STATUS      TO KYR-HTTP-STATUS (KYR-NDX).     00002430
           MOVE RESP-STATUS           TO KYR-STATUS (KYR-NDX).          00002440
           MOVE RESP-CONFIDENCE       TO KYR-CONFIDENCE (KYR-NDX).      00002450
           MOVE RESP-SIMILARITY       TO KYR-SIMILARITY (KYR-NDX).      00002460
           MOVE RESP-MATCH-COUNT      TO KYR-MATCH-COUNT (KYR-NDX).     00002470
           MOVE RESP-REASON-1         TO KYR-REASON-1 (KYR-NDX).        00002480
           MOVE RESP-REASON-2         TO KYR-REASON-2 (KYR-NDX).        00002490
           PERFORM 0055-READ-RESPONSE THRU 0055-EXIT.                   00002500
       0057-EXIT.                                                       00002510
           EXIT.                                                        00002520
                                                                        00002530
      *----------------------------------------------------------------*00002540
      *    0060  READ NEXT CUSTOMER-IN RECORD                          *00002550
      *----------------------------------------------------------------*00002560
       0060-READ-CUSTOMER.                                              00002570
           READ CUSTOMER-IN                                             00002580
               AT END                                                   00002590
                   MOVE 'Y' TO WS-CUST-EOF-SW                           00002600
               NOT AT END                                               00002610
                   ADD 1 TO WS-CUST-SEQ                                 00002620
           END-READ.                                                    00002630
       0060-EXIT.                                                       00002640
           EXIT.                                                        00002650
                                                                        00002660
      *----------------------------------------------------------------*00002670
      *    0100  PROCESS ONE CUSTOMER - BUILD CHECK LIST, RUN CHECKS,  *00002680
      *          CALL DECISION ENGINE, WRITE DECISION-OUT              *00002690
      *----------------------------------------------------------------*00002700
       0100-PROCESS-ONE-CUSTOMER.                                       00002710
           PERFORM 0110-INIT-CUSTOMER-WORK THRU 0110-EXIT.              00002720
           PERFORM 0120-BUILD-CHECK-LIST THRU 0120-EXIT.                00002730
           PERFORM 0210-RUN-ONE-CHECK THRU 0210-EXIT                    00002740
                   VARYING WS-CHECK-IX FROM 1 BY 1                      00002750
                   UNTIL WS-CHECK-IX > WS-CHECK-LIST-CNT.               00002760
           PERFORM 0300-RUN-DECISION-ENGINE THRU 0300-EXIT.             00002770
           PERFORM 0400-WRITE-DECISION THRU 0400-EXIT.                  00002780
           PERFORM 0060-READ-CUSTOMER THRU 0060-EXIT.                   00002790
       0100-EXIT.                                                       00002800
           EXIT.                                                        00002810
                                                                        00002820
      *----------------------------------------------------------------*00002830
      *    0110  RESET PER-CUSTOMER WORK AND BUILD CORRELATION ID      *00002840
      *----------------------------------------------------------------*00002850
       0110-INIT-CUSTOMER-WORK.                                         00002860
           MOVE ZERO TO VRT-RESULT-COUNT.                               00002870
           MOVE SPACES TO KYL-CORRELATION-ID.                           00002880
           ACCEPT WS-TIME-NOW FROM TIME.                                00002890
           COMPUTE WS-CORR-SEED = WS-TIME-NOW + WS-CUST-SEQ.            00002900
           MOVE 'REQ-' TO KYL-CORRELATION-ID (1:4).                     00002910
           PERFORM 0115-GEN-CORRELATION-CHAR THRU 0115-EXIT             00002920
                   VARYING WS-CORR-POS FROM 1 BY 1                      00002930
                   UNTIL WS-CORR-POS > 8.                               00002940
       0110-EXIT.                                                       00002950
           EXIT.                                                        00002960
                                                                        00002970
       0115-GEN-CORRELATION-CHAR.                                       00002980
           COMPUTE WS-CORR-WORK = (WS-CORR-SEED * 31) + WS-CORR-POS.    00002990
           DIVIDE WS-CORR-WORK BY 36 GIVING WS-CORR-SEED                00003000
                   REMAINDER WS-CORR-REM.                               00003010
           SET WS-CORR-IX TO WS-CORR-REM.                               00003020
           ADD 1 TO WS-CORR-IX.                                         00003030
           MOVE WS-CORR-CHAR (WS-CORR-IX)                               00003040
                   TO KYL-CORRELATION-ID (4 + WS-CORR-POS : 1).         00003050
       0115-EXIT.                                                       00003060
           EXIT.                                                        00003070
                                                                        00003080
      *----------------------------------------------------------------*00003090
      *    0120  DERIVE THE ORDERED CHECK LIST FROM CUST-VERIF-TYPES.  *00003100
      *          BLANK MEANS RUN ALL FOUR IN THE FIXED ORDER.          *00003110
      *----------------------------------------------------------------*00003120
       0120-BUILD-CHECK-LIST.                                           00003130
           MOVE SPACES TO WS-CHECK-LIST-TBL.                            00003140
           MOVE ZERO TO WS-CHECK-LIST-CNT.                              00003150
           IF CUST-VERIF-TYPES = SPACES                                 00003160
               PERFORM 0122-COPY-FIXED-CHECK THRU 0122-EXIT             00003170
                       VARYING WS-CHECK-IX FROM 1 BY 1                  00003180
                       UNTIL WS-CHECK-IX > 4                            00003190
               MOVE 4 TO WS-CHECK-LIST-CNT                              00003200
           ELSE                                                         00003210
               MOVE CUST-VERIF-TYPES TO WS-VERIF-TYPES-WORK             00003220
               UNSTRING WS-VERIF-TYPES-WORK DELIMITED BY ','            00003230
                   INTO WS-CHECK-LIST (1) WS-CHECK-LIST (2)             00003240
                        WS-CHECK-LIST (3) WS-CHECK-LIST (4)             00003250
               END-UNSTRING                                             00003260
               PERFORM 0124-COUNT-CHECK-ENTRY THRU 0124-EXIT            00003270
                       VARYING WS-CHECK-IX FROM 1 BY 1                  00003280
                       UNTIL WS-CHECK-IX > 4                            00003290
           END-IF.                                                      00003300
       0120-EXIT.                                                       00003310
           EXIT.                                                        00003320
                                                                        00003330
       0122-COPY-FIXED-CHECK.                                           00003340
           MOVE WS-FIXED-CHECK (WS-CHECK-IX)                            00003350
                   TO WS-CHECK-LIST (WS-CHECK-IX).                      00003360
       0122-EXIT.                                                       00003370
           EXIT.                                                        00003380
                                                                        00003390
       0124-COUNT-CHECK-ENTRY.                                          00003400
           IF WS-CHECK-LIST (WS-CHECK-IX) NOT = SPACES                  00003410
               ADD 1 TO WS-CHECK-LIST-CNT                               00003420
           END-IF.                                                      00003430
       0124-EXIT.                                                       00003440
           EXIT.                                                        00003450
                                                                        00003460
      *----------------------------------------------------------------*00003470
      *    0150  LOOK UP THE VERIFICATION-SERVICE RESPONSE FOR THIS    *00003480
      *          CUSTOMER/CHECK TYPE - NO KEYED FILE, SO WE SEARCH     *00003490
      *          THE TABLE BUILT AT 0050.                              *00003500
      *----------------------------------------------------------------*00003510
       0150-FIND-RESPONSE.                                              00003520
           MOVE 'N' TO KYL-RESP-FOUND-SW.                               00003530
           SET KYR-NDX TO 1.                                            00003540
           SEARCH KYR-ENTRY                                             00003550
               AT END                                                   00003560
                   MOVE 'N' TO KYL-RESP-FOUND-SW                        00003570
               WHEN KYR-CUST-ID (KYR-NDX) = KYL-CUST-ID                 00003580
                AND KYR-CHECK-TYPE (KYR-NDX) = KYL-CHECK-TYPE           00003590
                   MOVE 'Y' TO KYL-RESP-FOUND-SW                        00003600
                   MOVE KYR-SERVICE-SUCCESS (KYR-NDX)                   00003610
                           TO KYL-RESP-SERVICE-SUCCESS                  00003620
                   MOVE KYR-HTTP-STATUS (KYR-NDX)                       00003630
                           TO KYL-RESP-HTTP-STATUS                      00003640
                   MOVE KYR-STATUS (KYR-NDX) TO KYL-RESP-STATUS         00003650
                   MOVE KYR-CONFIDENCE (KYR-NDX)                        00003660
                           TO KYL-RESP-CONFIDENCE                       00003670
                   MOVE KYR-SIMILARITY (KYR-NDX)                        00003680
                           TO KYL-RESP-SIMILARITY                       00003690
                   MOVE KYR-MATCH-COUNT (KYR-NDX)                       00003700
                           TO KYL-RESP-MATCH-COUNT                      00003710
                   MOVE KYR-REASON-1 (KYR-NDX) TO KYL-RESP-REASON-1     00003720
                   MOVE KYR-REASON-2 (KYR-NDX) TO KYL-RESP-REASON-2     00003730
           END-SEARCH.                                                  00003740
       0150-EXIT.                                                       00003750
           EXIT.                                                        00003760
                                                                        00003770
      *----------------------------------------------------------------*00003780
      *    0210  RUN ONE CHECK - LOOK UP THE RESPONSE, CALL THE RIGHT  *00003790
      *          CHECK PROGRAM, FILE THE RESULT IN VRT-RESULT-TABLE.   *00003800
      *----------------------------------------------------------------*00003810
       0210-RUN-ONE-CHECK.                                              00003820
           MOVE CUST-ID              TO KYL-CUST-ID.                    00003830
           MOVE WS-CHECK-LIST (WS-CHECK-IX) TO KYL-CHECK-TYPE.          00003840
           MOVE CUST-DOC-EXPIRY      TO KYL-CUST-DOC-EXPIRY.            00003850
           MOVE CUST-PROOF-DATE      TO KYL-CUST-PROOF-DATE.            00003860
           MOVE WS-RUN-DATE-TEXT     TO KYL-RUN-DATE-TEXT.              00003870
           MOVE WS-RUN-DATE-CCYYMMDD TO KYL-RUN-DATE-CCYYMMDD.          00003880
           MOVE KYP-DOC-CONF-THRESHOLD  TO KYL-DOC-THRESHOLD.           00003890
           MOVE KYP-BIO-CONF-THRESHOLD  TO KYL-BIO-CONF-THRESHOLD.      00003900
           MOVE KYP-BIO-SIM-THRESHOLD   TO KYL-BIO-SIM-THRESHOLD.       00003910
           MOVE KYP-ADDR-CONF-THRESHOLD TO KYL-ADDR-THRESHOLD.          00003920
           MOVE KYP-ADDR-VALIDITY-DAYS  TO KYL-VALIDITY-WINDOW-DAYS.    00003930
           PERFORM 0150-FIND-RESPONSE THRU 0150-EXIT.                   00003940
           IF WS-CHECK-LIST (WS-CHECK-IX) = 'ID_DOCUMENT '              00003950
               CALL 'KYC110' USING KYL-CHECK-AREA                       00003960
           ELSE                                                         00003970
           IF WS-CHECK-LIST (WS-CHECK-IX) = 'FACE_MATCH  '              00003980
               CALL 'KYC120' USING KYL-CHECK-AREA                       00003990
           ELSE                                                         00004000
           IF WS-CHECK-LIST (WS-CHECK-IX) = 'ADDRESS     '              00004010
               CALL 'KYC130' USING KYL-CHECK-AREA                       00004020
           ELSE                                                         00004030
           IF WS-CHECK-LIST (WS-CHECK-IX) = 'SANCTIONS   '              00004040
               CALL 'KYC140' USING KYL-CHECK-AREA                       00004050
           END-IF END-IF END-IF END-IF.                                 00004060
           ADD 1 TO VRT-RESULT-COUNT.                                   00004070
           SET VRT-NDX TO VRT-RESULT-COUNT.                             00004080
           MOVE WS-CHECK-LIST (WS-CHECK-IX) TO VRT-CHECK-TYPE (VRT-NDX).00004090
           MOVE KYL-OUT-STATUS       TO VRT-STATUS (VRT-NDX).           00004100
           MOVE KYL-OUT-CONFIDENCE   TO VRT-CONFIDENCE (VRT-NDX).       00004110
           MOVE KYL-OUT-REASON-1     TO VRT-REASON-1 (VRT-NDX).         00004120
           MOVE KYL-OUT-REASON-2     TO VRT-REASON-2 (VRT-NDX).         00004130
       0210-EXIT.                                                       00004140
           EXIT.                                                        00004150
                                                                        00004160
      *----------------------------------------------------------------*00004170
      *    0300  CALL THE DECISION ENGINE WITH THE RESULTS GATHERED    *00004180
      *          ABOVE AND THE CORRELATION ID BUILT AT 0110.           *00004190
      *----------------------------------------------------------------*00004200
       0300-RUN-DECISION-ENGINE.                                        00004210
           CALL 'KYC150' USING KYL-ENGINE-AREA VRT-RESULT-TABLE.        00004220
       0300-EXIT.                                                       00004230
           EXIT.                                                        00004240
                                                                        00004250
      *----------------------------------------------------------------*00004260
      *    0400  BUILD AND WRITE ONE KYC-DECISION-RECORD.  DEC-RESULT  *00004270
      *          SLOTS ARE FIXED BY CHECK TYPE, NOT BY RUN ORDER.      *00004280
      *----------------------------------------------------------------*00004290
       0400-WRITE-DECISION.                                             00004300
           MOVE SPACES TO KYC-DECISION-RECORD.                          00004310
           MOVE CUST-ID              TO DEC-CUST-ID.                    00004320
           MOVE KYL-CORRELATION-ID   TO DEC-CORRELATION-ID.             00004330
           MOVE KYL-DECISION         TO DEC-DECISION.                   00004340
           MOVE VRT-RESULT-COUNT     TO DEC-CHECK-COUNT.                00004350
           PERFORM 0410-PLACE-ONE-RESULT THRU 0410-EXIT                 00004360
                   VARYING WS-RESULT-IX FROM 1 BY 1                     00004370
                   UNTIL WS-RESULT-IX > VRT-RESULT-COUNT.               00004380
           WRITE KYC-DECISION-RECORD.                                   00004390
           IF WS-DECOUT-STATUS NOT = '00'                               00004400
               DISPLAY 'KYC100 DECISION-OUT WRITE ERROR - STATUS '      00004410
                        WS-DECOUT-STATUS                                00004420
               MOVE 16 TO RETURN-CODE                                   00004430
           END-IF.                                                      00004440
       0400-EXIT.                                                       00004450
           EXIT.                                                        00004460
                                                                        00004470
       0410-PLACE-ONE-RESULT.                                           00004480
           SET VRT-NDX TO WS-RESULT-IX.                                 00004490
           PERFORM 0412-PLACE-ONE-SLOT THRU 0412-EXIT                   00004500
                   VARYING WS-SLOT-IX FROM 1 BY 1                       00004510
                   UNTIL WS-SLOT-IX > 4.                                00004520
       0410-EXIT.                                                       00004530
           EXIT.                                                        00004540
                                                                        00004550
       0412-PLACE-ONE-SLOT.                                             00004560
           IF VRT-CHECK-TYPE (VRT-NDX) = WS-FIXED-CHECK (WS-SLOT-IX)    00004570
               MOVE VRT-STATUS (VRT-NDX) TO DEC-RESULT (WS-SLOT-IX)     00004580
           END-IF.                                                      00004590
       0412-EXIT.                                                       00004600
           EXIT.                                                        00004610
                                                                        00004620
      *----------------------------------------------------------------*00004630
      *    0900  CLOSE FILES AND END THE RUN                           *00004640
      *----------------------------------------------------------------*00004650
       0900-CLOSE-FILES.                                                00004660
           CLOSE CUSTOMER-IN.                                           00004670
           CLOSE DECISION-OUT.                                          00004680
       0900-EXIT.                                                       00004690
           EXIT.                                                        00004700
