      ******************************************************************00000010
      *    COPYBOOK:  KYCRTBL1                                        *00000020
      *    IN-MEMORY RESPONSE TABLE - LOADED ONCE FROM CHECK-RESPONSE- *00000030
      *    IN BY KYC100 PARA 0050-LOAD-RESPONSE-TABLE, SEARCHED BY     *00000040
      *    0150-FIND-RESPONSE BEFORE EACH CHECK PROGRAM IS CALLED.     *00000050
      *    WORKING-STORAGE ONLY - NEVER COPIED INTO A FILE SECTION.    *00000060
      ******************************************************************00000070
      *    CHANGE LOG                                                 *00000080
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                      *00000090
      *    --------  ----  --------  -------------------------------- *00000100
      *    20/03/02  RFT   C19010    ORIGINAL COPYBOOK                 00000110
      *    23/06/28  DSM   C23655    TABLE SIZE BUMPED TO 8000 ENTRIES *00000120
      *                              AFTER THE OVERNIGHT RUN ABENDED   00000130
      *                              ON A LARGE CUSTOMER FILE          00000140
      ******************************************************************00000150
       01  KYR-RESPONSE-TABLE.                                         00000160
           05  KYR-ENTRY-COUNT              PIC 9(4) COMP.             00000170
           05  KYR-ENTRY OCCURS 8000 TIMES                             00000180
                         INDEXED BY KYR-NDX.                           00000190
               10  KYR-CUST-ID              PIC X(10).                00000200
               10  KYR-CHECK-TYPE           PIC X(12).                00000210
               10  KYR-SERVICE-SUCCESS      PIC X(01).                00000220
               10  KYR-HTTP-STATUS          PIC 9(03).                00000230
               10  KYR-STATUS               PIC X(10).                00000240
               10  KYR-CONFIDENCE           PIC 9(03).                00000250
               10  KYR-SIMILARITY           PIC 9(03).                00000260
               10  KYR-MATCH-COUNT          PIC 9(03).                00000270
               10  KYR-REASON-1             PIC X(60).                00000280
               10  KYR-REASON-2             PIC X(60).                00000290
