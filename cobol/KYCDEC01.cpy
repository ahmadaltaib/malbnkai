      ******************************************************************00000010
      *    COPYBOOK:  KYCDEC01                                        *00000020
      *    RECORD LAYOUT FOR DECISION-OUT - ONE KYC-DECISION-RECORD    *00000030
      *    PER CUSTOMER, WRITTEN IN THE ORDER THE CUSTOMER WAS READ    00000040
      *    FROM CUSTOMER-IN.  NO CONTROL TOTALS - THIS IS A PER-      *00000050
      *    CUSTOMER TRANSACTION BATCH, NOT AN ACCUMULATING LEDGER.     *00000060
      ******************************************************************00000070
      *    CHANGE LOG                                                 *00000080
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                      *00000090
      *    --------  ----  --------  -------------------------------- *00000100
      *    20/03/02  RFT   C19010    ORIGINAL COPYBOOK                 00000110
      *    24/01/19  DSM   C24017    ADDED DEC-RESULT-1..4 SO DOWN-    *00000120
      *                              STREAM CAN SEE EACH CHECK'S       00000130
      *                              STATUS WITHOUT RE-READING THE     00000140
      *                              INTERMEDIATE RESULTS              00000150
      ******************************************************************00000160
       01  KYC-DECISION-RECORD.                                        00000170
           05  DEC-CUST-ID                  PIC X(10).                 00000180
           05  DEC-CORRELATION-ID           PIC X(12).                 00000190
           05  DEC-DECISION                 PIC X(13).                 00000200
           05  DEC-CHECK-COUNT               PIC 9(1).                 00000210
           05  DEC-RESULT-1-4.                                         00000220
               10  DEC-RESULT OCCURS 4 TIMES PIC X(13).                00000230
      ******************************************************************00000240
      *    DEC-RESULT(1) = ID_DOCUMENT, (2) = FACE_MATCH,              00000250
      *    (3) = ADDRESS, (4) = SANCTIONS - FIXED CHECK ORDER, BLANK    00000260
      *    WHEN THAT CHECK WAS NOT RUN FOR THIS CUSTOMER.              *00000270
      ******************************************************************00000280
           05  FILLER                       PIC X(12).                 00000290
