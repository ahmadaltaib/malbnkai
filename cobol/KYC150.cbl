   CBL DATA(24)                                                         00000010
       IDENTIFICATION DIVISION.                                         00000020
       PROGRAM-ID.    KYC150.                                           00000030
       AUTHOR.        R FENTRESS TERRY.                                 00000040
       INSTALLATION.  RETAIL BANKING SYSTEMS - COMPLIANCE UNIT.         00000050
       DATE-WRITTEN.  03/12/20.                                         00000060
       DATE-COMPILED.                                                   00000070
       SECURITY.      COMPLIANCE - RESTRICTED - THE RULE ORDER BELOW    00000080
                      IS SIGNED OFF BY COMPLIANCE.  DO NOT REORDER      00000090
                      0120 THROUGH 0150 WITHOUT A NEW SIGN-OFF.         00000100
      *------------------------PROGRAM PURPOSE-------------------------*00000110
      *                                                                *00000120
      *  PROGRAM TITLE: KYC150 - KYC DECISION ENGINE                   *00000130
      *  PROGRAM TEXT:  TAKES THE 0-4 VERIFICATION RESULTS KYC100      *00000140
      *                 GATHERED FOR ONE CUSTOMER AND REDUCES THEM TO  *00000150
      *                 ONE FINAL DECISION - APPROVED, REJECTED, OR    *00000160
      *                 MANUAL_REVIEW.  THE RULES ARE APPLIED IN A     *00000170
      *                 FIXED ORDER AND THE FIRST ONE THAT MATCHES     *00000180
      *                 WINS - THIS IS NOT A SCORING MODEL.            *00000190
      *--------------------COMPILATION OPTIONS-------------------------*00000200
      *  COBOL II                                                     * 00000210
      *----------------------------------------------------------------*00000220
      *    CHANGE LOG                                                  *00000230
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                       *00000240
      *    --------  ----  --------  --------------------------------- *00000250
      *    20/03/12  RFT   C19018    ORIGINAL PROGRAM                  *00000260
      *    20/06/25  RFT   C19140    SANCTIONS-FAIL TESTED AHEAD OF    *00000270
      *                              THE GENERAL ANY-FAIL RULE SO A    *00000280
      *                              SANCTIONS HIT IS ALWAYS VISIBLE   *00000290
      *                              AS ITS OWN RULE IN THE AUDIT LOG, *00000300
      *                              EVEN THOUGH BOTH RULES REJECT     *00000310
      *    99/03/30  DSM   Y2K0070   NO DATE FIELDS IN THIS PROGRAM -  *00000320
      *                              CONFIRMED NOT IN SCOPE, LOGGED    *00000330
      *                              HERE FOR THE AUDIT TRAIL ONLY     *00000340
      *    21/05/06  MKB   C20940    ADDED TRACE DISPLAY UNDER UPSI-0  *00000350
      *    24/01/19  DSM   C24017    DEC-RESULT SLOTTING MOVED TO      *00000360
      *                              KYC100 0410 - THIS PROGRAM ONLY   *00000370
      *                              RETURNS KYL-DECISION NOW          *00000380
      *----------------------------------------------------------------*00000390
                                                                        00000400
       ENVIRONMENT DIVISION.                                            00000410
       CONFIGURATION SECTION.                                           00000420
       SOURCE-COMPUTER.        IBM-370.                                 00000430
       OBJECT-COMPUTER.        IBM-370.                                 00000440
       SPECIAL-NAMES.                                                   00000450
           C01 IS TOP-OF-FORM                                           00000460
           CLASS KYC-ALPHA-CLASS IS 'A' THRU 'Z'                        00000470
           UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON           00000480
                                      OFF STATUS IS WS-TRACE-OFF.       00000490
                                                                        00000500
       DATA DIVISION.                                                   00000510
       WORKING-STORAGE SECTION.                                         00000520
       01  WS-WORK-AREA.                                                00000530
           05  WS-TRACE-ON               PIC X(01) VALUE 'Y'.           00000540
           05  WS-TRACE-OFF              PIC X(01) VALUE 'N'.           00000550
           05  WS-ENTRY-IX               PIC 9(1) COMP VALUE ZERO.      00000560
           05  WS-SANCTIONS-FAIL-SW      PIC X(01) VALUE 'N'.           00000570
               88  WS-SANCTIONS-FAILED               VALUE 'Y'.         00000580
           05  WS-ANY-FAIL-SW            PIC X(01) VALUE 'N'.           00000590
               88  WS-ANY-CHECK-FAILED                VALUE 'Y'.        00000600
           05  WS-ALL-PASS-SW            PIC X(01) VALUE 'Y'.           00000610
               88  WS-ALL-CHECKS-PASSED               VALUE 'Y'.        00000620
           05  WS-DECISION-DISPLAY-A REDEFINES WS-ALL-PASS-SW           00000630
                                         PIC X(01).                     00000640
           05  WS-RESULT-CNT-DISPLAY     PIC Z9.                        00000650
           05  WS-RESULT-CNT-DISPLAY-A REDEFINES                        00000660
                   WS-RESULT-CNT-DISPLAY PIC XX.                        00000670
           05  WS-SANCTIONS-CHECK-LIT    PIC X(12)                      00000680
                                         VALUE 'SANCTIONS   '.          00000690
           05  WS-SANCTIONS-CHECK-LIT-A REDEFINES                       00000700
                   WS-SANCTIONS-CHECK-LIT PIC X(12).                    00000710
           05  FILLER                    PIC X(20).                     00000720
                                                                        00000730
       LINKAGE SECTION.                                                 00000740
       COPY KYCLINK1.                                                   00000750
       COPY KYCVRES1.                                                   00000760
                                                                        00000770
       PROCEDURE DIVISION USING KYL-ENGINE-AREA VRT-RESULT-TABLE.       00000780
      *----------------------------------------------------------------*00000790
      *    MAINLINE                                                    *00000800
      *----------------------------------------------------------------*00000810
       0010-DECIDE.                                                     00000820
           MOVE SPACES TO KYL-DECISION.                                 00000830
           IF VRT-RESULT-COUNT = ZERO                                   00000840
               MOVE 'MANUAL_REVIEW' TO KYL-DECISION                     00000850
           ELSE                                                         00000860
               PERFORM 0100-SCAN-RESULTS THRU 0100-EXIT                 00000870
               PERFORM 0200-APPLY-RULES THRU 0200-EXIT                  00000880
           END-IF.                                                      00000890
           IF WS-TRACE-SWITCH                                           00000900
               MOVE VRT-RESULT-COUNT TO WS-RESULT-CNT-DISPLAY           00000910
               DISPLAY 'KYC150 ' KYL-CORRELATION-ID ' COUNT='           00000920
                       WS-RESULT-CNT-DISPLAY ' DECISION=' KYL-DECISION  00000930
           END-IF.                                                      00000940
           GOBACK.                                                      00000950
                                                                        00000960
      *----------------------------------------------------------------*00000970
      *    0100  ONE PASS OVER THE RESULT TABLE - SETS THE THREE       *00000980
      *          SWITCHES THE RULES IN 0200 TEST.  RULE ORDER ITSELF   *00000990
      *          IS DECIDED IN 0200, NOT HERE.                         *00001000
      *----------------------------------------------------------------*00001010
       0100-SCAN-RESULTS.                                               00001020
           MOVE 'N' TO WS-SANCTIONS-FAIL-SW.                            00001030
           MOVE 'N' TO WS-ANY-FAIL-SW.                                  00001040
           MOVE 'Y' TO WS-ALL-PASS-SW.                                  00001050
           PERFORM 0110-SCAN-ONE-RESULT THRU 0110-EXIT                  00001060
                   VARYING VRT-NDX FROM 1 BY 1                          00001070
                   UNTIL VRT-NDX > VRT-RESULT-COUNT.                    00001080
       0100-EXIT.                                                       00001090
           EXIT.                                                        00001100
                                                                        00001110
       0110-SCAN-ONE-RESULT.                                            00001120
           IF VRT-STATUS (VRT-NDX) NOT = 'PASS         '                00001130
               MOVE 'N' TO WS-ALL-PASS-SW                               00001140
           END-IF.                                                      00001150
           IF VRT-STATUS (VRT-NDX) = 'FAIL         '                    00001160
               MOVE 'Y' TO WS-ANY-FAIL-SW                               00001170
               IF VRT-CHECK-TYPE (VRT-NDX) = WS-SANCTIONS-CHECK-LIT     00001180
                   MOVE 'Y' TO WS-SANCTIONS-FAIL-SW                     00001190
               END-IF                                                   00001200
           END-IF.                                                      00001210
       0110-EXIT.                                                       00001220
           EXIT.                                                        00001230
                                                                        00001240
      *----------------------------------------------------------------*00001250
      *    0200  FIRST-MATCH-WINS RULE LADDER - ORDER IS CONTRACTUAL,  *00001260
      *          SEE SECURITY PARAGRAPH ABOVE.                         *00001270
      *----------------------------------------------------------------*00001280
       0200-APPLY-RULES.                                                00001290
           IF WS-SANCTIONS-FAILED                                       00001300
               MOVE 'REJECTED     ' TO KYL-DECISION                     00001310
           ELSE                                                         00001320
           IF WS-ANY-CHECK-FAILED                                       00001330
               MOVE 'REJECTED     ' TO KYL-DECISION                     00001340
           ELSE                                                         00001350
           IF WS-ALL-CHECKS-PASSED                                      00001360
               MOVE 'APPROVED     ' TO KYL-DECISION                     00001370
           ELSE                                                         00001380
               MOVE 'MANUAL_REVIEW' TO KYL-DECISION                     00001390
           END-IF END-IF END-IF.                                        00001400
       0200-EXIT.                                                       00001410
           EXIT.                                                        00001420
