      ******************************************************************00000010
      *    COPYBOOK:  KYCVRES1                                        *00000020
      *    RECORD LAYOUT FOR VERIFICATION-RESULT-RECORD - ONE ENTRY   *00000030
      *    PER CUSTOMER PER CHECK ACTUALLY RUN (0-4 OF THEM).  THIS   *00000040
      *    IS AN INTERMEDIATE RECORD, NOT A FILE - KYC100 KEEPS THE    00000050
      *    RESULTS FOR ONE CUSTOMER IN THE TABLE BELOW AND HANDS THE   00000060
      *    TABLE TO KYC150 (THE DECISION ENGINE) AS A GROUP.           00000070
      ******************************************************************00000080
      *    CHANGE LOG                                                 *00000090
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                      *00000100
      *    --------  ----  --------  -------------------------------- *00000110
      *    20/03/02  RFT   C19010    ORIGINAL COPYBOOK                 00000120
      *    21/09/30  KPL   C20904    EXPANDED TO A 4-ENTRY TABLE SO    *00000130
      *                              THE ENGINE SEES ALL OF A          00000140
      *                              CUSTOMER'S RESULTS AT ONCE        00000150
      ******************************************************************00000160
       01  VERIFICATION-RESULT-RECORD.                                 00000170
           05  VR-CUST-ID                   PIC X(10).                 00000180
           05  VR-CHECK-TYPE                PIC X(12).                 00000190
           05  VR-STATUS                    PIC X(13).                 00000200
           05  VR-CONFIDENCE                PIC 9(03).                 00000210
           05  VR-REASON-1                  PIC X(60).                 00000220
           05  VR-REASON-2                  PIC X(60).                 00000230
           05  FILLER                       PIC X(12).                 00000240
      ******************************************************************00000250
      *    PER-CUSTOMER RESULT TABLE - CLEARED AT 0110-INIT-CUSTOMER-  *00000260
      *    WORK IN KYC100, LOADED ONE ENTRY PER CHECK THAT RUNS,       *00000270
      *    PASSED TO KYC150 WITH VRT-RESULT-COUNT SO THE ENGINE KNOWS  *00000280
      *    HOW MANY OF THE 4 SLOTS ARE LIVE.  ENTRY SEQUENCE FOLLOWS   *00000290
      *    THE CHECK ORDER THE CUSTOMER ACTUALLY RAN, NOT THE FIXED    *00000300
      *    CHECK ORDER.                                                00000310
      ******************************************************************00000320
       01  VRT-RESULT-TABLE.                                           00000330
           05  VRT-RESULT-COUNT             PIC 9(1) COMP.             00000340
           05  VRT-ENTRY OCCURS 4 TIMES INDEXED BY VRT-NDX.            00000350
               10  VRT-CHECK-TYPE           PIC X(12).                 00000360
               10  VRT-STATUS               PIC X(13).                 00000370
               10  VRT-CONFIDENCE           PIC 9(03).                 00000380
               10  VRT-REASON-1             PIC X(60).                 00000390
               10  VRT-REASON-2             PIC X(60).                 00000400
