      ******************************************************************00000010
      *    COPYBOOK:  KYCLINK1                                        *00000020
      *    LINKAGE AREA PASSED FROM KYC100 TO THE FOUR CHECK           00000030
      *    PROGRAMS (KYC110/KYC120/KYC130/KYC140) VIA CALL ... USING.  00000040
      *    KYC100 HAS ALREADY DONE THE TABLE LOOKUP AGAINST THE        00000050
      *    CHECK-RESPONSE-IN TABLE BY THE TIME ONE OF THESE PROGRAMS   00000060
      *    IS CALLED, SO EACH CHECK PROGRAM ONLY HAS TO APPLY ITS OWN  00000070
      *    THRESHOLD RULES TO THE FIELDS BELOW AND HAND BACK AN        00000080
      *    OUTCOME - IT NEVER TOUCHES A FILE.                          00000090
      ******************************************************************00000100
      *    CHANGE LOG                                                 *00000110
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                      *00000120
      *    --------  ----  --------  -------------------------------- *00000130
      *    20/03/02  RFT   C19010    ORIGINAL COPYBOOK                 00000140
      *    22/11/14  KPL   C22488    ADDED KYL-VALIDITY-WINDOW-DAYS    *00000150
      *                              SO ADDRESS-AGE RULE IS DATA       00000160
      *                              DRIVEN, NOT HARD-CODED IN KYC130  00000170
      ******************************************************************00000180
       01  KYL-CHECK-AREA.                                             00000190
      *                       --- IN: WHO/WHAT ---                     00000200
           05  KYL-CUST-ID                  PIC X(10).                00000210
           05  KYL-CHECK-TYPE                PIC X(12).                00000220
           05  KYL-CUST-DOC-EXPIRY          PIC X(10).                00000230
           05  KYL-CUST-PROOF-DATE          PIC X(10).                00000240
           05  KYL-RUN-DATE-TEXT             PIC X(10).                00000250
           05  KYL-RUN-DATE-CCYYMMDD        PIC 9(08).                00000260
      *                       --- IN: THRESHOLDS (FROM KYCPARM1) ---   00000270
           05  KYL-DOC-THRESHOLD             PIC 9(03).                00000280
           05  KYL-BIO-CONF-THRESHOLD       PIC 9(03).                00000290
           05  KYL-BIO-SIM-THRESHOLD        PIC 9(03).                00000300
           05  KYL-ADDR-THRESHOLD            PIC 9(03).                00000310
           05  KYL-VALIDITY-WINDOW-DAYS     PIC 9(03).                00000320
      *                       --- IN: MATCHED SERVICE RESPONSE ---     00000330
           05  KYL-RESP-FOUND-SW             PIC X(01).                00000340
               88  KYL-RESP-FOUND                      VALUE 'Y'.      00000350
               88  KYL-RESP-NOT-FOUND                  VALUE 'N'.      00000360
           05  KYL-RESP-SERVICE-SUCCESS     PIC X(01).                00000370
           05  KYL-RESP-HTTP-STATUS         PIC 9(03).                00000380
           05  KYL-RESP-STATUS               PIC X(10).                00000390
           05  KYL-RESP-CONFIDENCE           PIC 9(03).                00000400
           05  KYL-RESP-SIMILARITY           PIC 9(03).                00000410
           05  KYL-RESP-MATCH-COUNT         PIC 9(03).                00000420
           05  KYL-RESP-REASON-1             PIC X(60).                00000430
           05  KYL-RESP-REASON-2             PIC X(60).                00000440
      *                       --- OUT: VERIFICATION RESULT ---         00000450
           05  KYL-OUT-STATUS                PIC X(13).                00000460
           05  KYL-OUT-CONFIDENCE           PIC 9(03).                00000470
           05  KYL-OUT-REASON-1             PIC X(60).                00000480
           05  KYL-OUT-REASON-2             PIC X(60).                00000490
           05  FILLER                       PIC X(20).                00000500
      ******************************************************************00000510
      *    SEPARATE AREA PASSED FROM KYC100 TO KYC150 (THE DECISION    00000520
      *    ENGINE).  THE ENGINE'S "INPUT" IS THE VRT-RESULT-TABLE IN   00000530
      *    KYCVRES1, PASSED AS A SECOND CALL PARAMETER.                00000540
      ******************************************************************00000550
       01  KYL-ENGINE-AREA.                                            00000560
           05  KYL-CORRELATION-ID            PIC X(12).                00000570
           05  KYL-DECISION                  PIC X(13).                00000580
           05  FILLER                       PIC X(15).                00000590
