   CBL DATA(24)                                                         00000010
       IDENTIFICATION DIVISION.                                         00000020
       PROGRAM-ID.    KYC110.                                           00000030
       AUTHOR.        R FENTRESS TERRY.                                 00000040
       INSTALLATION.  RETAIL BANKING SYSTEMS - COMPLIANCE UNIT.         00000050
       DATE-WRITTEN.  03/02/20.                                         00000060
       DATE-COMPILED.                                                   00000070
       SECURITY.      COMPLIANCE - RESTRICTED - THRESHOLD VALUES        00000080
                      BELOW ARE SET BY THE COMPLIANCE DEPT, NOT BY      00000090
                      THIS UNIT - SEE KYCPARM1 BEFORE CHANGING.         00000100
      *------------------------PROGRAM PURPOSE-------------------------*00000110
      *                                                                *00000120
      *  PROGRAM TITLE: KYC110 - DOCUMENT VERIFICATION CLIENT          *00000130
      *  PROGRAM TEXT:  ID_DOCUMENT CHECK.  CALLED BY KYC100 ONCE      *00000140
      *                 PER CUSTOMER WHEN ID_DOCUMENT IS IN THE        *00000150
      *                 CUSTOMER'S CHECK LIST.  EXPIRY IS TESTED       *00000160
      *                 BEFORE THE SERVICE RESPONSE IS EVEN LOOKED AT -*00000170
      *                 AN EXPIRED DOCUMENT NEVER GETS A SERVICE CALL. *00000180
      *--------------------COMPILATION OPTIONS-------------------------*00000190
      *  COBOL II                                                     * 00000200
      *----------------------------------------------------------------*00000210
      *    CHANGE LOG                                                  *00000220
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                       *00000230
      *    --------  ----  --------  --------------------------------- *00000240
      *    20/03/02  RFT   C19010    ORIGINAL PROGRAM                  *00000250
      *    20/09/19  RFT   C19240    EXPIRY COMPARED AS TEXT - ALL     *00000260
      *                              DATES ARE ZERO-PADDED CCYY-MM-DD  *00000270
      *                              SO A STRAIGHT COMPARE SORTS RIGHT *00000280
      *    98/08/14  DSM   Y2K0032   DOC-EXPIRY VALIDATION TIGHTENED - *00000290
      *                              A 2-DIGIT YEAR IN THE INPUT FILE  *00000300
      *                              IS NOW REJECTED AS UNPARSEABLE    *00000310
      *                              RATHER THAN SILENTLY ACCEPTED     *00000320
      *    21/05/06  MKB   C20940    ADDED TRACE DISPLAY UNDER UPSI-0  *00000330
      *----------------------------------------------------------------*00000340
                                                                        00000350
       ENVIRONMENT DIVISION.                                            00000360
       CONFIGURATION SECTION.                                           00000370
       SOURCE-COMPUTER.        IBM-370.                                 00000380
       OBJECT-COMPUTER.        IBM-370.                                 00000390
       SPECIAL-NAMES.                                                   00000400
           C01 IS TOP-OF-FORM                                           00000410
           CLASS KYC-DIGIT-CLASS IS '0' THRU '9'                        00000420
           UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON           00000430
                                      OFF STATUS IS WS-TRACE-OFF.       00000440
                                                                        00000450
       DATA DIVISION.                                                   00000460
       WORKING-STORAGE SECTION.                                         00000470
       01  WS-WORK-AREA.                                                00000480
           05  WS-TRACE-ON               PIC X(01) VALUE 'Y'.           00000490
           05  WS-TRACE-OFF              PIC X(01) VALUE 'N'.           00000500
           05  WS-EXPIRED-SW             PIC X(01) VALUE 'N'.           00000510
               88  WS-DOC-EXPIRED                  VALUE 'Y'.           00000520
           05  WS-EXPIRY-VALID-SW        PIC X(01) VALUE 'Y'.           00000530
               88  WS-EXPIRY-IS-VALID               VALUE 'Y'.          00000540
           05  WS-SCAN-IX                PIC 9(2) COMP VALUE ZERO.      00000550
           05  WS-NON-DIGIT-CNT          PIC 9(2) COMP VALUE ZERO.      00000560
      *                       --- CONFIDENCE MESSAGE WORK AREA ---      00000570
           05  WS-CONF-DISPLAY           PIC ZZ9.                       00000580
           05  WS-THRESH-DISPLAY         PIC ZZ9.                       00000590
           05  WS-REASON-WORK.                                          00000600
               10  WS-REASON-TEXT        PIC X(40) VALUE SPACES.        00000610
               10  FILLER                PIC X(20) VALUE SPACES.        00000620
           05  WS-REASON-WORK-A REDEFINES WS-REASON-WORK PIC X(60).     00000630
           05  WS-HTTP-DISPLAY           PIC ZZ9.                       00000640
           05  WS-HTTP-DISPLAY-A REDEFINES WS-HTTP-DISPLAY              00000650
                                         PIC XXX.                       00000660
           05  WS-DOC-EXPIRY-A           PIC X(10).                     00000670
           05  WS-DOC-EXPIRY-NUM REDEFINES WS-DOC-EXPIRY-A.             00000680
               10  WS-DEN-CCYY           PIC X(04).                     00000690
               10  FILLER                PIC X(01).                     00000700
               10  WS-DEN-MM             PIC X(02).                     00000710
               10  FILLER                PIC X(01).                     00000720
               10  WS-DEN-DD             PIC X(02).                     00000730
           05  FILLER                    PIC X(15).                     00000740
                                                                        00000750
       LINKAGE SECTION.                                                 00000760
       COPY KYCLINK1.                                                   00000770
                                                                        00000780
       PROCEDURE DIVISION USING KYL-CHECK-AREA.                         00000790
      *----------------------------------------------------------------*00000800
      *    MAINLINE                                                    *00000810
      *----------------------------------------------------------------*00000820
       0010-CHECK-ID-DOCUMENT.                                          00000830
           MOVE SPACES TO KYL-OUT-STATUS.                               00000840
           MOVE SPACES TO KYL-OUT-REASON-1.                             00000850
           MOVE SPACES TO KYL-OUT-REASON-2.                             00000860
           MOVE ZERO   TO KYL-OUT-CONFIDENCE.                           00000870
           MOVE 'N'    TO WS-EXPIRED-SW.                                00000880
           PERFORM 0110-CHECK-EXPIRY THRU 0110-EXIT.                    00000890
           IF NOT WS-DOC-EXPIRED                                        00000900
               PERFORM 0120-CHECK-SERVICE-RESULT THRU 0120-EXIT         00000910
           END-IF.                                                      00000920
           IF WS-TRACE-SWITCH                                           00000930
               DISPLAY 'KYC110 ' KYL-CUST-ID ' RESULT=' KYL-OUT-STATUS  00000940
           END-IF.                                                      00000950
           GOBACK.                                                      00000960
                                                                        00000970
      *----------------------------------------------------------------*00000980
      *    0110  EXPIRY GATE - DOES NOT TOUCH THE SERVICE RESPONSE     *00000990
      *----------------------------------------------------------------*00001000
       0110-CHECK-EXPIRY.                                               00001010
           MOVE 'Y' TO WS-EXPIRY-VALID-SW.                              00001020
           MOVE KYL-CUST-DOC-EXPIRY TO WS-DOC-EXPIRY-A.                 00001030
           IF KYL-CUST-DOC-EXPIRY = SPACES                              00001040
               MOVE 'N' TO WS-EXPIRY-VALID-SW                           00001050
           ELSE                                                         00001060
               PERFORM 0115-VALIDATE-EXPIRY-FMT THRU 0115-EXIT          00001070
           END-IF.                                                      00001080
           IF NOT WS-EXPIRY-IS-VALID                                    00001090
               MOVE 'Y' TO WS-EXPIRED-SW                                00001100
           ELSE                                                         00001110
               IF KYL-CUST-DOC-EXPIRY < KYL-RUN-DATE-TEXT               00001120
                   MOVE 'Y' TO WS-EXPIRED-SW                            00001130
               END-IF                                                   00001140
           END-IF.                                                      00001150
           IF WS-DOC-EXPIRED                                            00001160
               MOVE 'FAIL         ' TO KYL-OUT-STATUS                   00001170
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00001180
               MOVE 'Document has expired' TO KYL-OUT-REASON-1          00001190
           END-IF.                                                      00001200
       0110-EXIT.                                                       00001210
           EXIT.                                                        00001220
                                                                        00001230
      *----------------------------------------------------------------*00001240
      *    0115  CHECK CCYY-MM-DD SHAPE - ALL DIGITS IN THE RIGHT      *00001250
      *          PLACES, DASHES WHERE DASHES BELONG.  A 2-DIGIT YEAR   *00001260
      *          FAILS THIS TEST (Y2K0032).                            *00001270
      *----------------------------------------------------------------*00001280
       0115-VALIDATE-EXPIRY-FMT.                                        00001290
           MOVE ZERO TO WS-NON-DIGIT-CNT.                               00001300
           IF WS-DEN-CCYY IS NOT NUMERIC                                00001310
               ADD 1 TO WS-NON-DIGIT-CNT                                00001320
           END-IF.                                                      00001330
           IF WS-DEN-MM IS NOT NUMERIC                                  00001340
               ADD 1 TO WS-NON-DIGIT-CNT                                00001350
           END-IF.                                                      00001360
           IF WS-DEN-DD IS NOT NUMERIC                                  00001370
               ADD 1 TO WS-NON-DIGIT-CNT                                00001380
           END-IF.                                                      00001390
           IF WS-DOC-EXPIRY-A (5:1) NOT = '-' OR                        00001400
              WS-DOC-EXPIRY-A (8:1) NOT = '-'                           00001410
               ADD 1 TO WS-NON-DIGIT-CNT                                00001420
           END-IF.                                                      00001430
           IF WS-NON-DIGIT-CNT > ZERO                                   00001440
               MOVE 'N' TO WS-EXPIRY-VALID-SW                           00001450
           END-IF.                                                      00001460
       0115-EXIT.                                                       00001470
           EXIT.                                                        00001480
                                                                        00001490
      *----------------------------------------------------------------*00001500
      *    0120  APPLY THE SERVICE RESPONSE - NOT REACHED WHEN THE     *00001510
      *          DOCUMENT IS ALREADY EXPIRED.                          *00001520
      *----------------------------------------------------------------*00001530
       0120-CHECK-SERVICE-RESULT.                                       00001540
           IF NOT KYL-RESP-FOUND                                        00001550
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00001560
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00001570
               MOVE 'Service error' TO KYL-OUT-REASON-1                 00001580
           ELSE                                                         00001590
           IF KYL-RESP-SERVICE-SUCCESS = 'N'                            00001600
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00001610
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00001620
               MOVE KYL-RESP-HTTP-STATUS TO WS-HTTP-DISPLAY             00001630
               STRING 'Service returned error: ' WS-HTTP-DISPLAY        00001640
                      DELIMITED BY SIZE INTO WS-REASON-WORK-A           00001650
               MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1                00001660
           ELSE                                                         00001670
               PERFORM 0130-APPLY-THRESHOLD THRU 0130-EXIT              00001680
           END-IF END-IF.                                               00001690
       0120-EXIT.                                                       00001700
           EXIT.                                                        00001710
                                                                        00001720
      *----------------------------------------------------------------*00001730
      *    0130  PASS/FAIL/THRESHOLD RULE ON THE SERVICE RESPONSE      *00001740
      *----------------------------------------------------------------*00001750
       0130-APPLY-THRESHOLD.                                            00001760
           MOVE KYL-RESP-CONFIDENCE TO KYL-OUT-CONFIDENCE.              00001770
           MOVE KYL-RESP-REASON-1   TO KYL-OUT-REASON-1.                00001780
           MOVE KYL-RESP-REASON-2   TO KYL-OUT-REASON-2.                00001790
           IF KYL-RESP-STATUS = 'FAIL      '                            00001800
               MOVE 'FAIL         ' TO KYL-OUT-STATUS                   00001810
           ELSE                                                         00001820
           IF KYL-RESP-CONFIDENCE > KYL-DOC-THRESHOLD                   00001830
               MOVE 'PASS         ' TO KYL-OUT-STATUS                   00001840
           ELSE                                                         00001850
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00001860
               IF KYL-OUT-REASON-1 = SPACES                             00001870
                   PERFORM 0135-BUILD-LOW-CONF-MSG THRU 0135-EXIT       00001880
               END-IF                                                   00001890
           END-IF END-IF.                                               00001900
       0130-EXIT.                                                       00001910
           EXIT.                                                        00001920
                                                                        00001930
       0135-BUILD-LOW-CONF-MSG.                                         00001940
           MOVE KYL-RESP-CONFIDENCE TO WS-CONF-DISPLAY.                 00001950
           MOVE KYL-DOC-THRESHOLD   TO WS-THRESH-DISPLAY.               00001960
           STRING 'Confidence score below threshold ('                  00001970
                  WS-CONF-DISPLAY '% < ' WS-THRESH-DISPLAY '%)'         00001980
                  DELIMITED BY SIZE INTO WS-REASON-WORK-A               00001990
           MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1.                   00002000
       0135-EXIT.                                                       00002010
           EXIT.                                                        00002020
