   CBL DATA(24)                                                         00000010
       IDENTIFICATION DIVISION.                                         00000020
       PROGRAM-ID.    KYC130.                                           00000030
       AUTHOR.        M K BOUDREAUX.                                    00000040
       INSTALLATION.  RETAIL BANKING SYSTEMS - COMPLIANCE UNIT.         00000050
       DATE-WRITTEN.  03/05/20.                                         00000060
       DATE-COMPILED.                                                   00000070
       SECURITY.      COMPLIANCE - RESTRICTED - SEE KYCPARM1 BEFORE     00000080
                      CHANGING KYP-ADDR-VALIDITY-DAYS.                  00000090
      *------------------------PROGRAM PURPOSE-------------------------*00000100
      *                                                                *00000110
      *  PROGRAM TITLE: KYC130 - ADDRESS VERIFICATION CLIENT           *00000120
      *  PROGRAM TEXT:  ADDRESS CHECK.  CALLED BY KYC100 ONCE PER      *00000130
      *                 CUSTOMER WHEN ADDRESS IS IN THE CUSTOMER'S     *00000140
      *                 CHECK LIST.  THE PROOF-OF-ADDRESS AGE GATE     *00000150
      *                 BELOW NEEDS A DAY COUNT BETWEEN TWO DATES -    *00000160
      *                 THIS COMPILER HAS NO INTRINSIC FUNCTION FOR    *00000170
      *                 THAT SO WE CONVERT BOTH DATES TO A JULIAN DAY  *00000180
      *                 NUMBER AND SUBTRACT (SEE 0150).                *00000190
      *--------------------COMPILATION OPTIONS-------------------------*00000200
      *  COBOL II                                                     * 00000210
      *----------------------------------------------------------------*00000220
      *    CHANGE LOG                                                  *00000230
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                       *00000240
      *    --------  ----  --------  --------------------------------- *00000250
      *    20/03/05  MKB   C19012    ORIGINAL PROGRAM                  *00000260
      *    20/03/05  MKB   C19012    JULIAN DAY NUMBER ROUTINE BORROWED*00000270
      *                              FROM THE DATE-UTILITY PATTERN IN  *00000280
      *                              GENERAL USE ACROSS THE SHOP,      *00000290
      *                              RE-KEYED HERE SINCE THIS PROGRAM  *00000300
      *                              IS NOT CICS AND CANNOT COPY A     *00000310
      *                              CICS COMMON WORK AREA             *00000320
      *    98/08/14  DSM   Y2K0032   PROOF-DATE VALIDATION TIGHTENED - *00000330
      *                              2-DIGIT YEAR REJECTED             *00000340
      *    21/05/06  MKB   C20940    ADDED TRACE DISPLAY UNDER UPSI-0  *00000350
      *    22/11/14  KPL   C22488    VALIDITY WINDOW NOW COMES FROM    *00000360
      *                              KYL-VALIDITY-WINDOW-DAYS INSTEAD  *00000370
      *                              OF THE LITERAL 90 THAT WAS HERE   *00000380
      *----------------------------------------------------------------*00000390
                                                                        00000400
       ENVIRONMENT DIVISION.                                            00000410
       CONFIGURATION SECTION.                                           00000420
       SOURCE-COMPUTER.        IBM-370.                                 00000430
       OBJECT-COMPUTER.        IBM-370.                                 00000440
       SPECIAL-NAMES.                                                   00000450
           C01 IS TOP-OF-FORM                                           00000460
           CLASS KYC-DIGIT-CLASS IS '0' THRU '9'                        00000470
           UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON           00000480
                                      OFF STATUS IS WS-TRACE-OFF.       00000490
                                                                        00000500
       DATA DIVISION.                                                   00000510
       WORKING-STORAGE SECTION.                                         00000520
       01  WS-WORK-AREA.                                                00000530
           05  WS-TRACE-ON               PIC X(01) VALUE 'Y'.           00000540
           05  WS-TRACE-OFF              PIC X(01) VALUE 'N'.           00000550
           05  WS-TOO-OLD-SW             PIC X(01) VALUE 'N'.           00000560
               88  WS-PROOF-TOO-OLD                 VALUE 'Y'.          00000570
           05  WS-PROOF-VALID-SW         PIC X(01) VALUE 'Y'.           00000580
               88  WS-PROOF-FMT-IS-VALID             VALUE 'Y'.         00000590
           05  WS-NON-DIGIT-CNT          PIC 9(2) COMP VALUE ZERO.      00000600
           05  WS-DAYS-SINCE-PROOF       PIC S9(8) COMP VALUE ZERO.     00000610
           05  WS-CONF-DISPLAY           PIC ZZ9.                       00000620
           05  WS-THRESH-DISPLAY         PIC ZZ9.                       00000630
           05  WS-WINDOW-DISPLAY         PIC ZZ9.                       00000640
           05  WS-HTTP-DISPLAY           PIC ZZ9.                       00000650
           05  WS-HTTP-DISPLAY-A REDEFINES WS-HTTP-DISPLAY              00000660
                                         PIC XXX.                       00000670
           05  WS-REASON-WORK.                                          00000680
               10  WS-REASON-TEXT        PIC X(40) VALUE SPACES.        00000690
               10  FILLER                PIC X(20) VALUE SPACES.        00000700
           05  WS-REASON-WORK-A REDEFINES WS-REASON-WORK PIC X(60).     00000710
           05  WS-PROOF-DATE-A           PIC X(10).                     00000720
           05  WS-PROOF-DATE-NUM REDEFINES WS-PROOF-DATE-A.             00000730
               10  WS-PDN-CCYY           PIC X(04).                     00000740
               10  FILLER                PIC X(01).                     00000750
               10  WS-PDN-MM             PIC X(02).                     00000760
               10  FILLER                PIC X(01).                     00000770
               10  WS-PDN-DD             PIC X(02).                     00000780
      *                       --- JULIAN DAY NUMBER WORK AREA ---       00000790
           05  WS-JDN-WORK.                                             00000800
               10  WS-JDN-Y              PIC S9(8) COMP.                00000810
               10  WS-JDN-M              PIC S9(8) COMP.                00000820
               10  WS-JDN-D              PIC S9(8) COMP.                00000830
               10  WS-JDN-A              PIC S9(8) COMP.                00000840
               10  WS-JDN-B              PIC S9(8) COMP.                00000850
               10  WS-JDN-C              PIC S9(8) COMP.                00000860
           05  WS-JDN-PROOF              PIC S9(9) COMP VALUE ZERO.     00000870
           05  WS-JDN-RUN                PIC S9(9) COMP VALUE ZERO.     00000880
           05  FILLER                    PIC X(20).                     00000890
                                                                        00000900
       LINKAGE SECTION.                                                 00000910
       COPY KYCLINK1.                                                   00000920
                                                                        00000930
       PROCEDURE DIVISION USING KYL-CHECK-AREA.                         00000940
      *----------------------------------------------------------------*00000950
      *    MAINLINE                                                    *00000960
      *----------------------------------------------------------------*00000970
       0010-CHECK-ADDRESS.                                              00000980
           MOVE SPACES TO KYL-OUT-STATUS.                               00000990
           MOVE SPACES TO KYL-OUT-REASON-1.                             00001000
           MOVE SPACES TO KYL-OUT-REASON-2.                             00001010
           MOVE ZERO   TO KYL-OUT-CONFIDENCE.                           00001020
           MOVE 'N'    TO WS-TOO-OLD-SW.                                00001030
           PERFORM 0110-CHECK-PROOF-AGE THRU 0110-EXIT.                 00001040
           IF NOT WS-PROOF-TOO-OLD                                      00001050
               PERFORM 0120-CHECK-SERVICE-RESULT THRU 0120-EXIT         00001060
           END-IF.                                                      00001070
           IF WS-TRACE-SWITCH                                           00001080
               DISPLAY 'KYC130 ' KYL-CUST-ID ' RESULT=' KYL-OUT-STATUS  00001090
           END-IF.                                                      00001100
           GOBACK.                                                      00001110
                                                                        00001120
      *----------------------------------------------------------------*00001130
      *    0110  PROOF-OF-ADDRESS AGE GATE - DOES NOT TOUCH THE        *00001140
      *          SERVICE RESPONSE.                                     *00001150
      *----------------------------------------------------------------*00001160
       0110-CHECK-PROOF-AGE.                                            00001170
           MOVE 'Y' TO WS-PROOF-VALID-SW.                               00001180
           MOVE KYL-CUST-PROOF-DATE TO WS-PROOF-DATE-A.                 00001190
           IF KYL-CUST-PROOF-DATE = SPACES                              00001200
               MOVE 'N' TO WS-PROOF-VALID-SW                            00001210
           ELSE                                                         00001220
               PERFORM 0115-VALIDATE-PROOF-FMT THRU 0115-EXIT           00001230
           END-IF.                                                      00001240
           IF NOT WS-PROOF-FMT-IS-VALID                                 00001250
               MOVE 'Y' TO WS-TOO-OLD-SW                                00001260
           ELSE                                                         00001270
               PERFORM 0150-COMPUTE-DAYS-SINCE THRU 0150-EXIT           00001280
               IF WS-DAYS-SINCE-PROOF > KYL-VALIDITY-WINDOW-DAYS        00001290
                   MOVE 'Y' TO WS-TOO-OLD-SW                            00001300
               END-IF                                                   00001310
           END-IF.                                                      00001320
           IF WS-PROOF-TOO-OLD                                          00001330
               MOVE 'FAIL         '   TO KYL-OUT-STATUS                 00001340
               MOVE ZERO              TO KYL-OUT-CONFIDENCE             00001350
               MOVE KYL-VALIDITY-WINDOW-DAYS TO WS-WINDOW-DISPLAY       00001360
               STRING 'Proof of address is older than '                 00001370
                      WS-WINDOW-DISPLAY ' days'                         00001380
                      DELIMITED BY SIZE INTO WS-REASON-WORK-A           00001390
               MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1                00001400
           END-IF.                                                      00001410
       0110-EXIT.                                                       00001420
           EXIT.                                                        00001430
                                                                        00001440
       0115-VALIDATE-PROOF-FMT.                                         00001450
           MOVE ZERO TO WS-NON-DIGIT-CNT.                               00001460
           IF WS-PDN-CCYY IS NOT NUMERIC                                00001470
               ADD 1 TO WS-NON-DIGIT-CNT                                00001480
           END-IF.                                                      00001490
           IF WS-PDN-MM IS NOT NUMERIC                                  00001500
               ADD 1 TO WS-NON-DIGIT-CNT                                00001510
           END-IF.                                                      00001520
           IF WS-PDN-DD IS NOT NUMERIC                                  00001530
               ADD 1 TO WS-NON-DIGIT-CNT                                00001540
           END-IF.                                                      00001550
           IF WS-PROOF-DATE-A (5:1) NOT = '-' OR                        00001560
              WS-PROOF-DATE-A (8:1) NOT = '-'                           00001570
               ADD 1 TO WS-NON-DIGIT-CNT                                00001580
           END-IF.                                                      00001590
           IF WS-NON-DIGIT-CNT > ZERO                                   00001600
               MOVE 'N' TO WS-PROOF-VALID-SW                            00001610
           END-IF.                                                      00001620
       0115-EXIT.                                                       00001630
           EXIT.                                                        00001640
                                                                        00001650
      *----------------------------------------------------------------*00001660
      *    0120  APPLY THE SERVICE RESPONSE - NOT REACHED WHEN THE     *00001670
      *          PROOF OF ADDRESS IS ALREADY TOO OLD.                  *00001680
      *----------------------------------------------------------------*00001690
       0120-CHECK-SERVICE-RESULT.                                       00001700
           IF NOT KYL-RESP-FOUND                                        00001710
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00001720
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00001730
               MOVE 'Service error' TO KYL-OUT-REASON-1                 00001740
           ELSE                                                         00001750
           IF KYL-RESP-SERVICE-SUCCESS = 'N'                            00001760
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00001770
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00001780
               MOVE KYL-RESP-HTTP-STATUS TO WS-HTTP-DISPLAY             00001790
               STRING 'Service returned error: ' WS-HTTP-DISPLAY        00001800
                      DELIMITED BY SIZE INTO WS-REASON-WORK-A           00001810
               MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1                00001820
           ELSE                                                         00001830
               PERFORM 0130-APPLY-THRESHOLD THRU 0130-EXIT              00001840
           END-IF END-IF.                                               00001850
       0120-EXIT.                                                       00001860
           EXIT.                                                        00001870
                                                                        00001880
       0130-APPLY-THRESHOLD.                                            00001890
           MOVE KYL-RESP-CONFIDENCE TO KYL-OUT-CONFIDENCE.              00001900
           MOVE KYL-RESP-REASON-1   TO KYL-OUT-REASON-1.                00001910
           MOVE KYL-RESP-REASON-2   TO KYL-OUT-REASON-2.                00001920
           IF KYL-RESP-STATUS = 'FAIL      '                            00001930
               MOVE 'FAIL         ' TO KYL-OUT-STATUS                   00001940
           ELSE                                                         00001950
           IF KYL-RESP-CONFIDENCE > KYL-ADDR-THRESHOLD                  00001960
               MOVE 'PASS         ' TO KYL-OUT-STATUS                   00001970
           ELSE                                                         00001980
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00001990
               IF KYL-OUT-REASON-1 = SPACES                             00002000
                   PERFORM 0135-BUILD-LOW-CONF-MSG THRU 0135-EXIT       00002010
               END-IF                                                   00002020
           END-IF END-IF.                                               00002030
       0130-EXIT.                                                       00002040
           EXIT.                                                        00002050
                                                                        00002060
       0135-BUILD-LOW-CONF-MSG.                                         00002070
           MOVE KYL-RESP-CONFIDENCE TO WS-CONF-DISPLAY.                 00002080
           MOVE KYL-ADDR-THRESHOLD  TO WS-THRESH-DISPLAY.               00002090
           STRING 'Confidence score below threshold ('                  00002100
                  WS-CONF-DISPLAY '% <= ' WS-THRESH-DISPLAY '%)'        00002110
                  DELIMITED BY SIZE INTO WS-REASON-WORK-A.              00002120
           MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1.                   00002130
       0135-EXIT.                                                       00002140
           EXIT.                                                        00002150
                                                                        00002160
      *----------------------------------------------------------------*00002170
      *    0150  DAYS SINCE THE PROOF DATE = JULIAN(RUN DATE) MINUS    *00002180
      *          JULIAN(PROOF DATE).  FLIEGEL & VAN FLANDERN FORMULA,  *00002190
      *          INTEGER ARITHMETIC ONLY - NO INTRINSIC FUNCTIONS.     *00002200
      *----------------------------------------------------------------*00002210
       0150-COMPUTE-DAYS-SINCE.                                         00002220
           MOVE WS-PDN-CCYY TO WS-JDN-Y.                                00002230
           MOVE WS-PDN-MM   TO WS-JDN-M.                                00002240
           MOVE WS-PDN-DD   TO WS-JDN-D.                                00002250
           PERFORM 0155-JULIAN-DAY-NUMBER THRU 0155-EXIT.               00002260
           MOVE WS-JDN-C TO WS-JDN-PROOF.                               00002270
           DIVIDE KYL-RUN-DATE-CCYYMMDD BY 10000                        00002280
                   GIVING WS-JDN-Y.                                     00002290
           DIVIDE KYL-RUN-DATE-CCYYMMDD BY 100                          00002300
                   GIVING WS-JDN-M.                                     00002310
           DIVIDE WS-JDN-M BY 100 GIVING WS-JDN-M                       00002320
                   REMAINDER WS-JDN-M.                                  00002330
           DIVIDE KYL-RUN-DATE-CCYYMMDD BY 100                          00002340
                   GIVING WS-JDN-D REMAINDER WS-JDN-D.                  00002350
           PERFORM 0155-JULIAN-DAY-NUMBER THRU 0155-EXIT.               00002360
           MOVE WS-JDN-C TO WS-JDN-RUN.                                 00002370
           COMPUTE WS-DAYS-SINCE-PROOF = WS-JDN-RUN - WS-JDN-PROOF.     00002380
       0150-EXIT.                                                       00002390
           EXIT.                                                        00002400
                                                                        00002410
      *----------------------------------------------------------------*00002420
      *    0155  JULIAN DAY NUMBER FOR WS-JDN-Y/M/D - WORKS FOR ANY    *00002430
      *          GREGORIAN DATE, NO SPECIAL-CASING OF FEBRUARY NEEDED. *00002440
      *----------------------------------------------------------------*00002450
       0155-JULIAN-DAY-NUMBER.                                          00002460
           COMPUTE WS-JDN-A = (14 - WS-JDN-M) / 12.                     00002470
           COMPUTE WS-JDN-B = WS-JDN-Y + 4800 - WS-JDN-A.               00002480
           COMPUTE WS-JDN-C = WS-JDN-M + (12 * WS-JDN-A) - 3.           00002490
           COMPUTE WS-JDN-C =                                           00002500
                   WS-JDN-D                                             00002510
                   + ((153 * WS-JDN-C) + 2) / 5                         00002520
                   + (365 * WS-JDN-B)                                   00002530
                   + (WS-JDN-B / 4)                                     00002540
                   - (WS-JDN-B / 100)                                   00002550
                   + (WS-JDN-B / 400)                                   00002560
                   - 32045.                                             00002570
       0155-EXIT.                                                       00002580
           EXIT.                                                        00002590
