   CBL DATA(24)                                                         00000010
       IDENTIFICATION DIVISION.                                         00000020
       PROGRAM-ID.    KYC140.                                           00000030
       AUTHOR.        D S MARCHETTI.                                    00000040
       INSTALLATION.  RETAIL BANKING SYSTEMS - COMPLIANCE UNIT.         00000050
       DATE-WRITTEN.  03/09/20.                                         00000060
       DATE-COMPILED.                                                   00000070
       SECURITY.      COMPLIANCE - RESTRICTED.  THIS IS THE MOST        00000080
                      CRITICAL CHECK IN THE BATCH - SEE THE NOTE AT     00000090
                      0120 BEFORE TOUCHING THE SERVICE-FAILURE PATH.    00000100
      *------------------------PROGRAM PURPOSE-------------------------*00000110
      *                                                                *00000120
      *  PROGRAM TITLE: KYC140 - SANCTIONS SCREENING CLIENT            *00000130
      *  PROGRAM TEXT:  SANCTIONS CHECK.  CALLED BY KYC100 ONCE PER    *00000140
      *                 CUSTOMER WHEN SANCTIONS IS IN THE CUSTOMER'S   *00000150
      *                 CHECK LIST.  A SANCTIONS HIT FAILS THE         *00000160
      *                 CUSTOMER OUTRIGHT AT THE DECISION ENGINE, AND  *00000170
      *                 A SANCTIONS SERVICE OUTAGE MUST NEVER BE       *00000180
      *                 TREATED AS A CLEAR - IT GOES TO MANUAL_REVIEW  *00000190
      *                 EVERY TIME, NO EXCEPTIONS.                     *00000200
      *--------------------COMPILATION OPTIONS-------------------------*00000210
      *  COBOL II                                                     * 00000220
      *----------------------------------------------------------------*00000230
      *    CHANGE LOG                                                  *00000240
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                       *00000250
      *    --------  ----  --------  --------------------------------- *00000260
      *    20/03/09  DSM   C19015    ORIGINAL PROGRAM                  *00000270
      *    20/03/09  DSM   C19015    COMPLIANCE SIGNED OFF ON THE      *00000280
      *                              'NEVER AUTO-CLEAR ON OUTAGE' RULE *00000290
      *                              AFTER THE OLD ON-LINE CLIENT'S    *00000300
      *                              DEFAULT-CLEAR BUG WAS FOUND IN    *00000310
      *                              UAT - DO NOT REINTRODUCE IT HERE  *00000320
      *    99/02/19  DSM   Y2K0061   NO DATE FIELDS IN THIS PROGRAM -  *00000330
      *                              CONFIRMED NOT IN SCOPE, LOGGED    *00000340
      *                              HERE FOR THE AUDIT TRAIL ONLY     *00000350
      *    21/05/06  MKB   C20940    ADDED TRACE DISPLAY UNDER UPSI-0  *00000360
      *    23/04/02  DSM   C23210    MATCH COUNT > ZERO NOW ALSO FAILS *00000370
      *                              THE CHECK EVEN WHEN RESP-STATUS   *00000380
      *                              IS NOT EXPLICITLY 'HIT'           *00000390
      *----------------------------------------------------------------*00000400
                                                                        00000410
       ENVIRONMENT DIVISION.                                            00000420
       CONFIGURATION SECTION.                                           00000430
       SOURCE-COMPUTER.        IBM-370.                                 00000440
       OBJECT-COMPUTER.        IBM-370.                                 00000450
       SPECIAL-NAMES.                                                   00000460
           C01 IS TOP-OF-FORM                                           00000470
           CLASS KYC-DIGIT-CLASS IS '0' THRU '9'                        00000480
           UPSI-0 IS WS-TRACE-SWITCH ON STATUS IS WS-TRACE-ON           00000490
                                      OFF STATUS IS WS-TRACE-OFF.       00000500
                                                                        00000510
       DATA DIVISION.                                                   00000520
       WORKING-STORAGE SECTION.                                         00000530
       01  WS-WORK-AREA.                                                00000540
           05  WS-TRACE-ON               PIC X(01) VALUE 'Y'.           00000550
           05  WS-TRACE-OFF              PIC X(01) VALUE 'N'.           00000560
           05  WS-HIT-SW                 PIC X(01) VALUE 'N'.           00000570
               88  WS-SANCTIONS-HIT                 VALUE 'Y'.          00000580
           05  WS-MATCH-DISPLAY          PIC ZZ9.                       00000590
           05  WS-MATCH-DISPLAY-A REDEFINES WS-MATCH-DISPLAY            00000600
                                         PIC XXX.                       00000610
           05  WS-HTTP-DISPLAY           PIC ZZ9.                       00000620
           05  WS-STATUS-DISPLAY-A REDEFINES WS-HTTP-DISPLAY            00000630
                                         PIC XXX.                       00000640
           05  WS-REASON-WORK.                                          00000650
               10  WS-REASON-TEXT        PIC X(40) VALUE SPACES.        00000660
               10  FILLER                PIC X(20) VALUE SPACES.        00000670
           05  WS-REASON-WORK-A REDEFINES WS-REASON-WORK PIC X(60).     00000680
           05  FILLER                    PIC X(20).                     00000690
                                                                        00000700
       LINKAGE SECTION.                                                 00000710
       COPY KYCLINK1.                                                   00000720
                                                                        00000730
       PROCEDURE DIVISION USING KYL-CHECK-AREA.                         00000740
      *----------------------------------------------------------------*00000750
      *    MAINLINE                                                    *00000760
      *----------------------------------------------------------------*00000770
       0010-CHECK-SANCTIONS.                                            00000780
           MOVE SPACES TO KYL-OUT-STATUS.                               00000790
           MOVE SPACES TO KYL-OUT-REASON-1.                             00000800
           MOVE SPACES TO KYL-OUT-REASON-2.                             00000810
           MOVE ZERO   TO KYL-OUT-CONFIDENCE.                           00000820
           IF NOT KYL-RESP-FOUND                                        00000830
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00000840
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00000850
               STRING 'CRITICAL: ' 'Sanctions service unavailable'      00000860
                      DELIMITED BY SIZE INTO WS-REASON-WORK-A           00000870
               MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1                00000880
           ELSE                                                         00000890
           IF KYL-RESP-SERVICE-SUCCESS = 'N'                            00000900
               PERFORM 0115-BUILD-OUTAGE-REASON THRU 0115-EXIT          00000910
           ELSE                                                         00000920
               PERFORM 0120-CLASSIFY-RESPONSE THRU 0120-EXIT            00000930
           END-IF END-IF.                                               00000940
           IF WS-TRACE-SWITCH                                           00000950
               DISPLAY 'KYC140 ' KYL-CUST-ID ' RESULT=' KYL-OUT-STATUS  00000960
           END-IF.                                                      00000970
           GOBACK.                                                      00000980
                                                                        00000990
      *----------------------------------------------------------------*00001000
      *    0115  SANCTIONS SERVICE OUTAGE - MANUAL_REVIEW, NEVER AN    *00001010
      *          AUTOMATIC CLEAR AND NEVER AN AUTOMATIC FAIL.          *00001020
      *----------------------------------------------------------------*00001030
       0115-BUILD-OUTAGE-REASON.                                        00001040
           MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS.                      00001050
           MOVE ZERO            TO KYL-OUT-CONFIDENCE.                  00001060
           MOVE KYL-RESP-HTTP-STATUS TO WS-HTTP-DISPLAY.                00001070
           STRING 'CRITICAL: Sanctions service error: '                 00001080
                  WS-HTTP-DISPLAY                                       00001090
                  DELIMITED BY SIZE INTO WS-REASON-WORK-A.              00001100
           MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1.                   00001110
       0115-EXIT.                                                       00001120
           EXIT.                                                        00001130
                                                                        00001140
      *----------------------------------------------------------------*00001150
      *    0120  CLASSIFY A SUCCESSFUL SANCTIONS RESPONSE - HIT/CLEAR/ *00001160
      *          UNKNOWN.  A HIT STATUS OR A POSITIVE MATCH COUNT      *00001170
      *          BOTH FAIL THE CHECK (C23210) - THIS IS DELIBERATE:    *00001180
      *          COMPLIANCE WOULD RATHER REVIEW A FALSE POSITIVE THAN  *00001190
      *          MISS A REAL HIT THAT CAME BACK WITH THE WRONG STATUS  *00001200
      *          TEXT.                                                 *00001210
      *----------------------------------------------------------------*00001220
       0120-CLASSIFY-RESPONSE.                                          00001230
           MOVE 'N' TO WS-HIT-SW.                                       00001240
           IF KYL-RESP-STATUS = 'HIT       '                            00001250
               MOVE 'Y' TO WS-HIT-SW                                    00001260
           END-IF.                                                      00001270
           IF KYL-RESP-MATCH-COUNT > ZERO                               00001280
               MOVE 'Y' TO WS-HIT-SW                                    00001290
           END-IF.                                                      00001300
           IF WS-SANCTIONS-HIT                                          00001310
               MOVE 'FAIL         ' TO KYL-OUT-STATUS                   00001320
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00001330
               MOVE KYL-RESP-REASON-1 TO KYL-OUT-REASON-1               00001340
               MOVE KYL-RESP-REASON-2 TO KYL-OUT-REASON-2               00001350
               IF KYL-OUT-REASON-1 = SPACES                             00001360
                   MOVE KYL-RESP-MATCH-COUNT TO WS-MATCH-DISPLAY        00001370
                   STRING 'Sanctions match found (' WS-MATCH-DISPLAY    00001380
                          ' match(es))'                                 00001390
                          DELIMITED BY SIZE INTO WS-REASON-WORK-A       00001400
                   MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1            00001410
               END-IF                                                   00001420
           ELSE                                                         00001430
           IF KYL-RESP-STATUS = 'CLEAR     '                            00001440
               MOVE 'PASS         ' TO KYL-OUT-STATUS                   00001450
               MOVE 100             TO KYL-OUT-CONFIDENCE               00001460
           ELSE                                                         00001470
               MOVE 'MANUAL_REVIEW' TO KYL-OUT-STATUS                   00001480
               MOVE ZERO            TO KYL-OUT-CONFIDENCE               00001490
               STRING 'Unknown sanctions status: ' KYL-RESP-STATUS      00001500
                      DELIMITED BY SIZE INTO WS-REASON-WORK-A           00001510
               MOVE WS-REASON-WORK-A TO KYL-OUT-REASON-1                00001520
           END-IF END-IF.                                               00001530
       0120-EXIT.                                                       00001540
           EXIT.                                                        00001550
