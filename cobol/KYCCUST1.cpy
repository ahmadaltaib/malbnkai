      ******************************************************************00000010
      *    COPYBOOK:  KYCCUST1                                        *00000020
      *    RECORD LAYOUT FOR CUSTOMER-IN                               *00000030
      *    ONE ENTRY PER CUSTOMER TO BE RUN THROUGH THE eKYC DECISION  *00000040
      *    BATCH.  FIXED-WIDTH, LINE-SEQUENTIAL, NO KEY - READ IN      *00000050
      *    THE ORDER PRESENTED.                                       *00000060
      ******************************************************************00000070
      *    CHANGE LOG                                                 *00000080
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                      *00000090
      *    --------  ----  --------  -------------------------------- *00000100
      *    20/03/02  RFT   C19010    ORIGINAL COPYBOOK                 00000110
      *    22/11/14  KPL   C22488    ADDED CUST-VERIF-TYPES SO A       *00000120
      *                              CUSTOMER CAN RUN A SUBSET OF      00000130
      *                              CHECKS INSTEAD OF ALL FOUR        00000140
      ******************************************************************00000150
       01  CUSTOMER-RECORD.                                            00000160
           05  CUST-ID                     PIC X(10).                  00000170
           05  CUST-FULL-NAME               PIC X(40).                 00000180
           05  CUST-DOB                     PIC X(10).                 00000190
           05  CUST-NATIONALITY             PIC X(02).                 00000200
           05  CUST-DOC-TYPE                PIC X(15).                 00000210
           05  CUST-DOC-NUMBER              PIC X(20).                 00000220
           05  CUST-DOC-EXPIRY              PIC X(10).                 00000230
           05  CUST-PROOF-TYPE              PIC X(15).                 00000240
           05  CUST-PROOF-DATE              PIC X(10).                 00000250
           05  CUST-VERIF-TYPES             PIC X(40).                 00000260
           05  FILLER                       PIC X(18).                 00000270
      ******************************************************************00000280
      *    CUST-DOC-EXPIRY AND CUST-PROOF-DATE ARE CARRIED AS          *00000290
      *    YYYY-MM-DD TEXT, NOT PACKED DATES - THE BATCH DOES ITS OWN  *00000300
      *    PARSE/COMPARE IN KYC110 PARA 0115 AND KYC130 PARA 0115.     *00000310
      ******************************************************************00000320
      *    CUST-VERIF-TYPES IS A COMMA-JOINED SUBSET/ORDER OF          *00000330
      *    ID_DOCUMENT,FACE_MATCH,ADDRESS,SANCTIONS.  BLANK MEANS RUN  *00000340
      *    ALL FOUR IN THAT FIXED ORDER - SEE KYC100 PARA 0100.        *00000350
      ******************************************************************00000360
      *    CUSTOMER-RECORD-A IS THE SAME 190-BYTE AREA REDEFINED AS A  *00000370
      *    FLAT STRING FOR THE LINE-SEQUENTIAL FD MOVE.                *00000380
      ******************************************************************00000390
       01  CUSTOMER-RECORD-A  REDEFINES CUSTOMER-RECORD.                00000400
           05  CUST-REC-TEXT                PIC X(190).                00000410
