      ******************************************************************00000010
      *    COPYBOOK:  KYCPARM1                                        *00000020
      *    WORKING-STORAGE THRESHOLD/WINDOW CONSTANTS FOR THE eKYC     00000030
      *    BATCH.  THE ORIGINAL ON-LINE SYSTEM PULLED THESE FROM AN    00000040
      *    ENVIRONMENT-VARIABLE CONFIG LOADER AT STARTUP; THE BATCH    00000050
      *    JUST COMPILES THEM IN HERE.  IF A THRESHOLD EVER NEEDS TO   00000060
      *    BE JOB-CONTROLLED INSTEAD OF COMPILED, CHANGE THE VALUE     00000070
      *    CLAUSE AND RECOMPILE KYC100/KYC110/KYC130 - DO NOT ADD A    00000080
      *    PARM-CARD READER FOR JUST FOUR NUMBERS.                     00000090
      ******************************************************************00000100
      *    CHANGE LOG                                                 *00000110
      *    YY/MM/DD  INIT  REQUEST   DESCRIPTION                      *00000120
      *    --------  ----  --------  -------------------------------- *00000130
      *    20/03/02  RFT   C19010    ORIGINAL COPYBOOK - ALL FOUR      00000140
      *                              THRESHOLDS AT THE COMPLIANCE      00000150
      *                              DEPT'S DEFAULTS                  *00000160
      ******************************************************************00000170
       01  KYP-THRESHOLDS.                                             00000180
           05  KYP-DOC-CONF-THRESHOLD       PIC 9(03) VALUE 085.       00000190
           05  KYP-BIO-CONF-THRESHOLD       PIC 9(03) VALUE 085.       00000200
           05  KYP-BIO-SIM-THRESHOLD        PIC 9(03) VALUE 085.       00000210
           05  KYP-ADDR-CONF-THRESHOLD      PIC 9(03) VALUE 080.       00000220
           05  KYP-ADDR-VALIDITY-DAYS       PIC 9(03) VALUE 090.       00000230
           05  FILLER                       PIC X(10).                00000240
